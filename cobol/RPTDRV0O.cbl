000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0                                          
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB                                          
000300?SEARCH  =TALLIB                                                          
000400?SEARCH  =ASC2EBC                                                         
000500?SEARCH  =EBC2ASC                                                         
000600?SEARCH  =WSYS022                                                         
000700                                                                          
000800* Report-Utility Module                                                   
000900?SEARCH  =RPTUTL0                                                         
001000                                                                          
001100?NOLMAP, SYMBOLS, INSPECT                                                 
001200?SAVE ALL                                                                 
001300?SAVEABEND                                                                
001400?LINES 66                                                                 
001500?CHECK 3                                                                  
001600                                                                          
001700 IDENTIFICATION DIVISION.                                                 
001800                                                                          
001900 PROGRAM-ID.     RPTDRV0O.                                                
002000 AUTHOR.         H. BRANDT.                                               
002100 INSTALLATION.   WSOFT SYSTEMENTWICKLUNG ABT. BERICHTSWESEN.              
002200 DATE-WRITTEN.   1986-02-15.                                              
002300 DATE-COMPILED.                                                           
002400 SECURITY.       NUR INTERNER GEBRAUCH.                                   
002500                                                                          
002600                                                                          
002700*****************************************************************         
002800* Letzte Aenderung :: 2007-11-19                                          
002900* Letzte Version   :: A.00.03                                             
003000* Kurzbeschreibung :: Hauptprogramm Report-Batch: holt Dateiname          
003100*                     und Ausgabeformat aus dem Startup-Text und          
003200*                     ruft bei Format EXCEL den Report-Interpreter        
003300*                     RPTUTL0M.                                           
003400* Auftrag          :: RPT-1                                               
003500*                                                                         
003600* Aenderungen (Version und Datum in Variable K-PROG-START aendern)        
003700*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!         
003800*----------------------------------------------------------------*        
003900* Vers. | Datum    | von | Kommentar                             *        
004000*-------|----------|-----|---------------------------------------*        
004100*A.00.00|1986-02-15| hbr | Neuerstellung                                  
004200*A.00.01|1991-07-30| ks  | Pruefung OUTPUT-FORMAT auf Exaktheit           
004300*       |          |     | ergaenzt (Gross/Kleinschreibung zaehlt)        
004400*A.00.02|1999-01-08| ks  | Jahr-2000 : Meldungstexte umgestellt   RPT-Y2K1
004500*A.00.03|2007-11-19| dpr | RC-Auswertung RPTUTL0M erw. (RPT-27)           
004600*-------|----------|-----|---------------------------------------*        
004700*                                                                         
004800* Programmbeschreibung                                                    
004900* --------------------                                                    
005000*                                                                         
005100* Testdriver/Hauptprogramm fuer Report-Modul RPTUTL0M.  Liest den         
005200* Startup-Text (Dateiname + Ausgabeformat, blank-getrennt), prueft        
005300* das Ausgabeformat exakt gegen "EXCEL" und ruft bei Treffer das          
005400* Modul RPTUTL0M, das die eigentliche Steuerdatei interpretiert.          
005500* Bei jedem anderen Ausgabeformat wird kein Report erzeugt - dies         
005600* ist kein Fehler, sondern gewolltes Verhalten (siehe RPT-1).             
005700*                                                                         
005800******************************************************************        
005900                                                                          
006000 ENVIRONMENT DIVISION.                                                    
006100 CONFIGURATION SECTION.                                                   
006200 SPECIAL-NAMES.                                                           
006300     SWITCH-15 IS ANZEIGE-VERSION                                         
006400         ON STATUS IS SHOW-VERSION                                        
006500     CLASS ALPHNUM IS "0123456789"                                        
006600                      "abcdefghijklmnopqrstuvwxyz"                        
006700                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                        
006800                      " .,;-_!$%&/=*+".                                   
006900                                                                          
007000 INPUT-OUTPUT SECTION.                                                    
007100 FILE-CONTROL.                                                            
007200                                                                          
007300                                                                          
007400 DATA DIVISION.                                                           
007500 FILE SECTION.                                                            
007600                                                                          
007700                                                                          
007800 WORKING-STORAGE SECTION.                                                 
007900*---------------------------------------------------------------*         
008000* Comp-Felder: Praefix Cn mit n = Anzahl Digits                           
008100*---------------------------------------------------------------*         
008200 01          COMP-FELDER.                                                 
008300     05      C4-ANZ              PIC S9(04) COMP.                         
008400     05      C4-COUNT            PIC S9(04) COMP.                         
008500     05      C4-I1               PIC S9(04) COMP.                         
008600     05      C4-LEN              PIC S9(04) COMP.                         
008700     05      C4-PTR              PIC S9(04) COMP.                         
008800                                                                          
008900     05      C4-X.                                                        
009000      10                         PIC X value low-value.                   
009100      10     C4-X2               PIC X.                                   
009200     05      C4-NUM redefines C4-X                                        
009300                                 PIC S9(04) COMP.                         
009400                                                                          
009500     05      C9-ANZ              PIC S9(09) COMP.                         
009600     05      C9-COUNT            PIC S9(09) COMP.                         
009700                                                                          
009800     05      C18-VAL             PIC S9(18) COMP.                         
009900                                                                          
010000     05      REPLY-LAENGE        PIC  9(04) COMP.                         
010100     05      FILLER              PIC X(02).                               
010200                                                                          
010300*---------------------------------------------------------------*         
010400* Display-Felder: Praefix D                                               
010500*---------------------------------------------------------------*         
010600 01          DISPLAY-FELDER.                                              
010700     05      D-NUM1              PIC  9.                                  
010800     05      D-NUM2              PIC  9(02).                              
010900     05      D-NUM3              PIC  9(03).                              
011000     05      D-NUM4              PIC -9(04).                              
011100     05      D-NUM6              PIC  9(06).                              
011200     05      D-NUM9              PIC  9(09).                              
011300     05      FILLER              PIC X(02).                               
011400                                                                          
011500*---------------------------------------------------------------*         
011600* Felder mit konstantem Inhalt: Praefix K                                 
011700*---------------------------------------------------------------*         
011800 01          KONSTANTE-FELDER.                                            
011900     05      K-MODUL             PIC X(08)     VALUE "RPTDRV0O".          
012000     05      K-FORMAT-EXCEL      PIC X(08)          VALUE "EXCEL".        
012100     05      FILLER              PIC X(02).                               
012200                                                                          
012300*----------------------------------------------------------------*        
012400* Conditional-Felder                                                      
012500*----------------------------------------------------------------*        
012600 01          SCHALTER.                                                    
012700     05      FILE-STATUS         PIC X(02).                               
012800          88 FILE-OK                         VALUE "00".                  
012900          88 FILE-NOK                        VALUE "01" THRU "99".        
013000          88 FILE-TIME-OUT                   VALUE "30".                  
013100     05      REC-STAT REDEFINES  FILE-STATUS.                             
013200        10   FILE-STATUS1        PIC X.                                   
013300          88 FILE-EOF                        VALUE "1".                   
013400          88 FILE-INVALID                    VALUE "2".                   
013500          88 FILE-PERMERR                    VALUE "3".                   
013600          88 FILE-LOGICERR                   VALUE "4".                   
013700          88 FILE-NONAME                     VALUE "5" THRU "8".          
013800          88 FILE-IMPLERR                    VALUE "9".                   
013900        10                       PIC X.                                   
014000                                                                          
014100     05      MSG-STATUS          PIC 9       VALUE ZERO.                  
014200          88 MSG-OK                          VALUE ZERO.                  
014300          88 MSG-EOF                         VALUE 1.                     
014400                                                                          
014500     05      PRG-STATUS          PIC 9.                                   
014600          88 PRG-OK                          VALUE ZERO.                  
014700          88 PRG-NOK                         VALUE 1 THRU 9.              
014800          88 PRG-ENDE                        VALUE 1.                     
014900          88 PRG-ABBRUCH                     VALUE 2.                     
015000     05      FILLER              PIC X(02).                               
015100                                                                          
015200*---------------------------------------------------------------*         
015300* weitere Arbeitsfelder                                                   
015400*---------------------------------------------------------------*         
015500 01          WORK-FELDER.                                                 
015600     05      W-DUMMY             PIC X(02).                               
015700     05      FILLER              PIC X(02).                               
015800 01          ZEILE               PIC X(80) VALUE SPACES.                  
015900                                                                          
016000*---------------------------------------------------------------*         
016100* Datum-Uhrzeitfelder (fuer TAL-Routine)                                  
016200*---------------------------------------------------------------*         
016300 01          TAL-TIME.                                                    
016400     05      TAL-JHJJMMTT.                                                
016500      10     TAL-JHJJ            PIC S9(04) COMP.                         
016600      10     TAL-MM              PIC S9(04) COMP.                         
016700      10     TAL-TT              PIC S9(04) COMP.                         
016800     05      TAL-HHMI.                                                    
016900      10     TAL-HH              PIC S9(04) COMP.                         
017000      10     TAL-MI              PIC S9(04) COMP.                         
017100     05      TAL-SS              PIC S9(04) COMP.                         
017200     05      TAL-HS              PIC S9(04) COMP.                         
017300     05      TAL-MS              PIC S9(04) COMP.                         
017400     05      FILLER              PIC X(02).                               
017500                                                                          
017600 01          TAL-TIME-D.                                                  
017700     05      TAL-JHJJMMTT.                                                
017800        10   TAL-JHJJ            PIC  9(04).                              
017900        10   TAL-MM              PIC  9(02).                              
018000        10   TAL-TT              PIC  9(02).                              
018100     05      TAL-HHMI.                                                    
018200        10   TAL-HH              PIC  9(02).                              
018300        10   TAL-MI              PIC  9(02).                              
018400     05      TAL-SS              PIC  9(02).                              
018500     05      TAL-HS              PIC  9(02).                              
018600     05      TAL-MS              PIC  9(02).                              
018700     05      FILLER              PIC X(02).                               
018800 01          TAL-TIME-N REDEFINES TAL-TIME-D.                             
018900     05      TAL-TIME-N16        PIC  9(16).                              
019000     05      TAL-TIME-REST       PIC  9(02).                              
019100     05      FILLER              PIC X(02).                               
019200                                                                          
019300 01          TAL-JUL-DAY         PIC S9(09) COMP.                         
019400                                                                          
019500*---------------------------------------------------------------*         
019600* fuer COBOL-Utilities GET-/PUT-STARTUPTEXT                               
019700*---------------------------------------------------------------*         
019800 01          STUP-PARAMETER.                                              
019900     05      STUP-RESULT         PIC S9(04) COMP VALUE ZERO.              
020000     05      STUP-CPLIST         PIC  9(09) COMP VALUE ZERO.              
020100     05      STUP-PORTION        PIC  X(30) VALUE "STRING".               
020200     05      STUP-TEXT           PIC X(128).                              
020300     05      FILLER              PIC X(02).                               
020400                                                                          
020500 01          STUP-CONTENT-DECOMPOSE.                                      
020600     05      STUP-DATENDATEI     PIC X(40)  VALUE SPACES.                 
020700     05      STUP-FORMATCODE     PIC X(08)  VALUE SPACES.                 
020800     05      FILLER              PIC X(02).                               
020900                                                                          
021000*-->    Uebergabe an RPTUTL0M                                             
021100 01     LINK-REC.                                                         
021200    05  LINK-HDR.                                                         
021300     10 LINK-DATA-FILE           PIC X(40).                               
021400*       Name der Report-Steuerdatei (reportDataFile)                      
021500     10 LINK-OUTPUT-FORMAT       PIC X(08).                               
021600*       Ausgabeformat-Code, muss exakt "EXCEL" sein                       
021700     10 LINK-RC                  PIC S9(04) COMP.                         
021800*       0    = OK                                                         
021900*       9999 = Programmabbruch - Hauptprogramm muss reagieren             
022000    05  LINK-DATA.                                                        
022100     10 LINK-RESULT              PIC X(08).                               
022200*       "DIRECT" = 1. Datenzeile ohne geladenes Template erreicht         
022300     10 FILLER                   PIC X(05).                               
022400*       sonst SPACES (kein konkreter Ausgabepfad ermittelt)               
022500                                                                          
022600 PROCEDURE DIVISION.                                                      
022700                                                                          
022800******************************************************************        
022900* Steuerungs-Section                                                      
023000******************************************************************        
023100 A100-STEUERUNG SECTION.                                                  
023200 A100-00.                                                                 
023300**  ---> wenn SWITCH-15 gesetzt ist                                       
023400**  ---> nur Uebersetzungszeitpunkt zeigen und dann beenden               
023500     IF  SHOW-VERSION                                                     
023600         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED                  
023700         STOP RUN                                                         
023800     END-IF                                                               
023900                                                                          
024000**  ---> Vorlauf: Parameter holen                                         
024100     PERFORM B000-VORLAUF                                                 
024200                                                                          
024300**  ---> Verarbeitung nur bei Ausgabeformat EXCEL (RPT-1)                 
024400     IF  LINK-OUTPUT-FORMAT = K-FORMAT-EXCEL                              
024500         PERFORM B100-VERARBEITUNG                                        
024600     ELSE                                                                 
024700         DISPLAY K-MODUL ": Ausgabeformat >" LINK-OUTPUT-FORMAT           
024800                 "< <> EXCEL - kein Report erzeugt"                       
024900     END-IF                                                               
025000                                                                          
025100**  ---> Nachlauf: Abschlussmeldung                                       
025200     PERFORM B090-ENDE                                                    
025300     STOP RUN                                                             
025400     .                                                                    
025500 A100-99.                                                                 
025600     EXIT.                                                                
025700                                                                          
025800******************************************************************        
025900* Vorlauf                                                                 
026000******************************************************************        
026100 B000-VORLAUF SECTION.                                                    
026200 B000-00.                                                                 
026300**  ---> Initialisierung Felder                                           
026400     PERFORM C000-INIT                                                    
026500                                                                          
026600**  ---> Holen Startup-Text (Dateiname + Formatcode)                      
026700     PERFORM P100-GETSTARTUPTEXT                                          
026800     .                                                                    
026900 B000-99.                                                                 
027000     EXIT.                                                                
027100                                                                          
027200******************************************************************        
027300* Ende                                                                    
027400******************************************************************        
027500 B090-ENDE SECTION.                                                       
027600 B090-00.                                                                 
027700                                                                          
027800     IF PRG-ABBRUCH                                                       
027900        DISPLAY ">>> ABBRUCH !!! <<< " K-MODUL                            
028000     ELSE                                                                 
028100        STRING ">>> Verarbeitung "     DELIMITED BY SIZE,                 
028200                "OK <<< "              DELIMITED BY SIZE,                 
028300                "Ergebnis: "           DELIMITED BY SIZE,                 
028400                LINK-RESULT            DELIMITED BY SIZE                  
028500        INTO ZEILE                                                        
028600        DISPLAY ZEILE                                                     
028700     END-IF                                                               
028800     .                                                                    
028900 B090-99.                                                                 
029000     EXIT.                                                                
029100                                                                          
029200******************************************************************        
029300* Verarbeitung                                                            
029400******************************************************************        
029500 B100-VERARBEITUNG SECTION.                                               
029600 B100-00.                                                                 
029700                                                                          
029800     MOVE ZERO      TO LINK-RC                                            
029900     MOVE SPACES    TO LINK-RESULT                                        
030000                                                                          
030100**  --> Aufrufen Report-Interpreter RPTUTL0M                              
030200     CALL "RPTUTL0M"     USING LINK-REC                                   
030300     EVALUATE LINK-RC                                                     
030400                                                                          
030500        WHEN   ZERO   CONTINUE                                            
030600                                                                          
030700        WHEN   9999   DISPLAY " RC 9999 = ABBRUCH aus RPTUTL0M"           
030800                      SET PRG-ABBRUCH TO TRUE                             
030900                                                                          
031000        WHEN   OTHER  MOVE LINK-RC TO D-NUM4                              
031100                      DISPLAY " unbekannter RC: ",                        
031200                                D-NUM4,                                   
031300                              " aus RPTUTL0M"                             
031400                      SET PRG-ABBRUCH TO TRUE                             
031500                                                                          
031600      END-EVALUATE                                                        
031700     .                                                                    
031800 B100-99.                                                                 
031900     EXIT.                                                                
032000                                                                          
032100******************************************************************        
032200* Initialisierung von Feldern und Strukturen                              
032300******************************************************************        
032400 C000-INIT SECTION.                                                       
032500 C000-00.                                                                 
032600     INITIALIZE SCHALTER                                                  
032700                LINK-REC                                                  
032800     .                                                                    
032900 C000-99.                                                                 
033000     EXIT.                                                                
033100                                                                          
033200******************************************************************        
033300* Aufruf COBOL-Utility: GETSTARTUPTEXT                                    
033400*                                                                         
033500*              Eingabe: stup-portion (VOLUME,IN,OUT,STRING)               
033600*              Ausgabe: stup-result  (-1:NOK, >=0:OK)                     
033700*                       stup-text = "<datei> <formatcode>"                
033800*                                                                         
033900******************************************************************        
034000 P100-GETSTARTUPTEXT SECTION.                                             
034100 P100-00.                                                                 
034200     MOVE SPACE TO STUP-TEXT                                              
034300     ENTER "GETSTARTUPTEXT"  USING   STUP-PORTION                         
034400                                     STUP-TEXT                            
034500                             GIVING  STUP-RESULT                          
034600     EVALUATE STUP-RESULT                                                 
034700         WHEN -9999 THRU -1                                               
034800**                  ---> Fehler aus GetStartUpText                        
034900                     MOVE STUP-RESULT TO D-NUM4                           
035000                     DISPLAY "Lesen STARTUP fehlgeschlagen: "             
035100                             D-NUM4                                       
035200                     DISPLAY ">>> Verarbeitung nicht moeglich <<<"        
035300                     SET PRG-ABBRUCH TO TRUE                              
035400                                                                          
035500         WHEN ZERO                                                        
035600**                  ---> kein StartUpText vorhanden                       
035700                     DISPLAY "Kein Startup-Text vorhanden"                
035800                     DISPLAY ">>> Verarbeitung nicht moeglich <<<"        
035900                     SET PRG-ABBRUCH TO TRUE                              
036000                                                                          
036100         WHEN OTHER                                                       
036200                     UNSTRING STUP-TEXT DELIMITED BY " "                  
036300                     INTO     STUP-DATENDATEI,                            
036400                              STUP-FORMATCODE                             
036500                                                                          
036600                     MOVE STUP-DATENDATEI TO LINK-DATA-FILE               
036700                     MOVE STUP-FORMATCODE TO LINK-OUTPUT-FORMAT           
036800                                                                          
036900     END-EVALUATE                                                         
037000     .                                                                    
037100 P100-99.                                                                 
037200     EXIT.                                                                
037300                                                                          
037400******************************************************************        
037500* TIMESTAMP erstellen                                                     
037600******************************************************************        
037700 U200-TIMESTAMP SECTION.                                                  
037800 U200-00.                                                                 
037900     ENTER TAL "TIME" USING TAL-TIME                                      
038000     MOVE CORR TAL-TIME TO TAL-TIME-D                                     
038100     .                                                                    
038200 U200-99.                                                                 
038300     EXIT.                                                                
038400                                                                          
038500******************************************************************        
038600* ENDE Source-Programm                                                    
038700******************************************************************        
