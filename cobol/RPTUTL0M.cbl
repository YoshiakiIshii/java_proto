000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0                                          
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB                                          
000300?SEARCH  =TALLIB                                                          
000400?SEARCH  =ASC2EBC                                                         
000500?SEARCH  =EBC2ASC                                                         
000600?NOLMAP, SYMBOLS, INSPECT                                                 
000700?SAVE ALL                                                                 
000800?SAVEABEND                                                                
000900?LINES 66                                                                 
001000?CHECK 3                                                                  
001100                                                                          
001200 IDENTIFICATION DIVISION.                                                 
001300                                                                          
001400 PROGRAM-ID.     RPTUTL0M.                                                
001500 AUTHOR.         H. BRANDT.                                               
001600 INSTALLATION.   WSOFT SYSTEMENTWICKLUNG ABT. BERICHTSWESEN.              
001700 DATE-WRITTEN.   1986-02-18.                                              
001800 DATE-COMPILED.                                                           
001900 SECURITY.       NUR INTERNER GEBRAUCH.                                   
002000                                                                          
002100                                                                          
002200*****************************************************************         
002300* Letzte Aenderung :: 2011-06-02                                          
002400* Letzte Version   :: A.00.05                                             
002500* Kurzbeschreibung :: Report-Interpreter (ReportDataFileProc.):           
002600*                     liest die Report-Steuerdatei zeilenweise,           
002700*                     trennt Kopf- (Steuerscript) und Datenbereich        
002800*                     und wertet die VrSetForm/VrComout-Direktiven        
002900*                     im Kopfbereich aus.                                 
003000* Auftrag          :: RPT-1                                               
003100*                                                                         
003200* Aenderungen (Version und Datum in Variable K-PROG-START aendern)        
003300*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!         
003400*----------------------------------------------------------------*        
003500* Vers. | Datum    | von | Kommentar                             *        
003600*-------|----------|-----|---------------------------------------*        
003700*A.00.00|1986-02-18| hbr | Neuerstellung                                  
003800*A.00.01|1991-08-02| ks  | XSSC (Sheet umbenennen) ergaenzt               
003900*A.00.02|1994-05-11| hbr | Feldtabelle (RPTWRKC) eingebunden              
004000*A.00.03|1999-01-08| ks  | Jahr-2000 : keine Datumsfelder in      RPT-Y2K1
004100*       |          |     | diesem Modul betroffen, nur geprueft   RPT-Y2K1
004200*A.00.04|2007-11-19| dpr | Fehlerpruefung "=" - Split gemaess             
004300*       |          |     | Auftrag RPT-27 unveraendert belassen           
004400*       |          |     | (siehe Kommentar bei C200-SPLIT-FUNKT.)        
004500*A.00.05|2011-06-02| dpr | DIRECT-Kurzschluss bei 1. Datenzeile           
004600*       |          |     | ohne geladenes Template ergaenzt               
004700*-------|----------|-----|---------------------------------------*        
004800*                                                                         
004900* Programmbeschreibung                                                    
005000* --------------------                                                    
005100*                                                                         
005200* Liest die uebergebene Report-Steuerdatei (LINK-DATA-FILE) Zeile         
005300* fuer Zeile.  <start> schaltet den Kopfbereich (Steuerscript)            
005400* <end> schaltet ihn wieder aus und merkt den Beginn des Daten-           
005500* bereichs vor.  Im Kopfbereich wird jede Zeile auf "=" gesplittet        
005600* und als VrSetForm- bzw. VrComout-Direktive interpretiert.  Wird         
005700* im Datenbereich die allererste Zeile erreicht, ohne dass zuvor          
005800* per XSFN ein Template geladen wurde, bricht die Verarbeitung            
005900* sofort mit dem Ergebnis "DIRECT" ab (kein weiteres Lesen). Jeder        
006000* Formatfehler (falsche Tokenanzahl, unbekannte Funktion/Kommando)        
006100* fuehrt zum Programmabbruch (PRG-ABBRUCH).                               
006200*                                                                         
006300* Achtung (RPT-27): der "="-Split und der Blank-Split in VrComout         
006400* pruefen bewusst auf ZWEI ODER MEHR Teile als Fehlerfall - nicht         
006500* auf WENIGER ALS ZWEI.  Das ist so im Ausgangsprogramm angelegt          
006600* und wird 1:1 uebernommen (bug-kompatibel, nicht korrigieren!).          
006700*                                                                         
006800******************************************************************        
006900                                                                          
007000 ENVIRONMENT DIVISION.                                                    
007100 CONFIGURATION SECTION.                                                   
007200 SPECIAL-NAMES.                                                           
007300     SWITCH-15 IS ANZEIGE-VERSION                                         
007400         ON STATUS IS SHOW-VERSION                                        
007500     CLASS ALPHNUM IS "0123456789"                                        
007600                      "abcdefghijklmnopqrstuvwxyz"                        
007700                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                        
007800                      " .,;-_!$%&/=*+".                                   
007900                                                                          
008000 INPUT-OUTPUT SECTION.                                                    
008100 FILE-CONTROL.                                                            
008200     SELECT CTLFILE       ASSIGN TO DDCTLIN                               
008300            FILE STATUS IS FILE-STATUS.                                   
008400                                                                          
008500 DATA DIVISION.                                                           
008600 FILE SECTION.                                                            
008700 FD  CTLFILE                                                              
008800     RECORD  IS VARYING IN SIZE                                           
008900             FROM 0 TO 200 CHARACTERS                                     
009000             DEPENDING ON REC-LEN.                                        
009100 01  CTL-RECORD                  PIC X(200).                              
009200                                                                          
009300 WORKING-STORAGE SECTION.                                                 
009400*---------------------------------------------------------------*         
009500* Comp-Felder: Praefix Cn mit n = Anzahl Digits                           
009600*---------------------------------------------------------------*         
009700 01          COMP-FELDER.                                                 
009800     05      C4-ANZ              PIC S9(04) COMP.                         
009900     05      C4-COUNT            PIC S9(04) COMP.                         
010000     05      C4-COUNT2           PIC S9(04) COMP.                         
010100     05      C4-I1               PIC S9(04) COMP.                         
010200     05      C4-I2               PIC S9(04) COMP.                         
010300     05      C4-LEN              PIC S9(04) COMP.                         
010400     05      C4-PTR              PIC S9(04) COMP.                         
010500                                                                          
010600     05      C4-X.                                                        
010700      10                         PIC X value low-value.                   
010800      10     C4-X2               PIC X.                                   
010900     05      C4-NUM redefines C4-X                                        
011000                                 PIC S9(04) COMP.                         
011100                                                                          
011200     05      C9-ANZ              PIC S9(09) COMP.                         
011300     05      C9-COUNT            PIC S9(09) COMP.                         
011400                                                                          
011500     05      C18-VAL             PIC S9(18) COMP.                         
011600                                                                          
011700     05      REPLY-LAENGE        PIC  9(04) COMP.                         
011800     05      FILLER              PIC X(02).                               
011900                                                                          
012000 01          REC-LEN             PIC  9(04) COMP.                         
012100*---------------------------------------------------------------*         
012200* Display-Felder: Praefix D                                               
012300*---------------------------------------------------------------*         
012400 01          DISPLAY-FELDER.                                              
012500     05      D-NUM1              PIC  9.                                  
012600     05      D-NUM2              PIC  9(02).                              
012700     05      D-NUM3              PIC  9(03).                              
012800     05      D-NUM4              PIC -9(04).                              
012900     05      D-NUM6              PIC  9(06).                              
013000     05      D-NUM9              PIC  9(09).                              
013100     05      FILLER              PIC X(02).                               
013200                                                                          
013300*---------------------------------------------------------------*         
013400* Felder mit konstantem Inhalt: Praefix K                                 
013500*---------------------------------------------------------------*         
013600 01          KONSTANTE-FELDER.                                            
013700     05      K-MODUL             PIC X(08)     VALUE "RPTUTL0M".          
013800     05      K-MARK-START        PIC X(07)     VALUE "<start>".           
013900     05      K-MARK-END          PIC X(05)     VALUE "<end>".             
014000     05      K-FKT-SETFORM       PIC X(09)     VALUE "VrSetForm".         
014100     05      K-FKT-COMOUT        PIC X(08)     VALUE "VrComout".          
014200     05      FILLER              PIC X(02).                               
014300                                                                          
014400*----------------------------------------------------------------*        
014500* Conditional-Felder                                                      
014600*----------------------------------------------------------------*        
014700 01          SCHALTER.                                                    
014800     05      FILE-STATUS         PIC X(02).                               
014900          88 FILE-OK                         VALUE "00".                  
015000          88 FILE-NOK                        VALUE "01" THRU "99".        
015100          88 FILE-TIME-OUT                   VALUE "30".                  
015200     05      REC-STAT REDEFINES  FILE-STATUS.                             
015300        10   FILE-STATUS1        PIC X.                                   
015400          88 FILE-EOF                        VALUE "1".                   
015500          88 FILE-INVALID                    VALUE "2".                   
015600          88 FILE-PERMERR                    VALUE "3".                   
015700          88 FILE-LOGICERR                   VALUE "4".                   
015800          88 FILE-NONAME                     VALUE "5" THRU "8".          
015900          88 FILE-IMPLERR                    VALUE "9".                   
016000        10                       PIC X.                                   
016100                                                                          
016200     05      MSG-STATUS          PIC 9       VALUE ZERO.                  
016300          88 MSG-OK                          VALUE ZERO.                  
016400          88 MSG-EOF                         VALUE 1.                     
016500                                                                          
016600     05      PRG-STATUS          PIC 9.                                   
016700          88 PRG-OK                          VALUE ZERO.                  
016800          88 PRG-NOK                         VALUE 1 THRU 9.              
016900          88 PRG-ENDE                        VALUE 1.                     
017000          88 PRG-ABBRUCH                     VALUE 2.                     
017100     05      FILLER              PIC X(02).                               
017200                                                                          
017300*---------------------------------------------------------------*         
017400* weitere Arbeitsfelder                                                   
017500*---------------------------------------------------------------*         
017600 01          WORK-FELDER.                                                 
017700     05      W-DUMMY             PIC X(02).                               
017800     05      FILLER              PIC X(02).                               
017900 01          ZEILE               PIC X(80) VALUE SPACES.                  
018000                                                                          
018100*---------------------------------------------------------------*         
018200* Datum-Uhrzeitfelder (fuer TAL-Routine)                                  
018300*---------------------------------------------------------------*         
018400 01          TAL-TIME.                                                    
018500     05      TAL-JHJJMMTT.                                                
018600      10     TAL-JHJJ            PIC S9(04) COMP.                         
018700      10     TAL-MM              PIC S9(04) COMP.                         
018800      10     TAL-TT              PIC S9(04) COMP.                         
018900     05      TAL-HHMI.                                                    
019000      10     TAL-HH              PIC S9(04) COMP.                         
019100      10     TAL-MI              PIC S9(04) COMP.                         
019200     05      TAL-SS              PIC S9(04) COMP.                         
019300     05      TAL-HS              PIC S9(04) COMP.                         
019400     05      TAL-MS              PIC S9(04) COMP.                         
019500     05      FILLER              PIC X(02).                               
019600                                                                          
019700 01          TAL-TIME-D.                                                  
019800     05      TAL-JHJJMMTT.                                                
019900        10   TAL-JHJJ            PIC  9(04).                              
020000        10   TAL-MM              PIC  9(02).                              
020100        10   TAL-TT              PIC  9(02).                              
020200     05      TAL-HHMI.                                                    
020300        10   TAL-HH              PIC  9(02).                              
020400        10   TAL-MI              PIC  9(02).                              
020500     05      TAL-SS              PIC  9(02).                              
020600     05      TAL-HS              PIC  9(02).                              
020700     05      TAL-MS              PIC  9(02).                              
020800     05      FILLER              PIC X(02).                               
020900 01          TAL-TIME-N REDEFINES TAL-TIME-D.                             
021000     05      TAL-TIME-N16        PIC  9(16).                              
021100     05      TAL-TIME-REST       PIC  9(02).                              
021200     05      FILLER              PIC X(02).                               
021300                                                                          
021400 01          TAL-JUL-DAY         PIC S9(09) COMP.                         
021500                                                                          
021600*---------------------------------------------------------------*         
021700* Parameter fuer Untermodulaufrufe - COPY-Module                          
021800*---------------------------------------------------------------*         
021900**          ---> Satzbilder Steuer-/Datenzeile                            
022000     COPY    RPTCTLC OF "=RPTLIB".                                        
022100                                                                          
022200**          ---> Ausgabefeld-Definition (Feldtabelle)                     
022300     COPY    RPTFDLC OF "=RPTLIB".                                        
022400                                                                          
022500**          ---> Arbeitsbereich (ReportDataFileProcessor-Kontext)         
022600     COPY    RPTWRKC OF "=RPTLIB".                                        
022700                                                                          
022800**          ---> fuer COBOLLIB: ASSIGN                                    
022900 01          ASS-FNAME           PIC X(34).                               
023000 01          ASS-FSTATUS         PIC S9(04) COMP.                         
023100                                                                          
023200 LINKAGE SECTION.                                                         
023300*-->    Uebergabe aus Hauptprogramm                                       
023400 01     LINK-REC.                                                         
023500    05  LINK-HDR.                                                         
023600     10 LINK-DATA-FILE           PIC X(40).                               
023700     10 LINK-OUTPUT-FORMAT       PIC X(08).                               
023800     10 LINK-RC                 PIC S9(04) COMP.                          
023900*       0    = OK                                                         
024000*       9999 = Programmabbruch - Hauptprogramm muss reagieren             
024100    05  LINK-DATA.                                                        
024200     10 LINK-RESULT              PIC X(08).                               
024300     10 FILLER                   PIC X(05).                               
024400                                                                          
024500 PROCEDURE DIVISION USING LINK-REC.                                       
024600******************************************************************        
024700* Steuerungs-Section                                                      
024800******************************************************************        
024900 A100-STEUERUNG SECTION.                                                  
025000 A100-00.                                                                 
025100**  ---> wenn SWITCH-15 gesetzt ist                                       
025200**  ---> nur Uebersetzungszeitpunkt zeigen und dann beenden               
025300     IF  SHOW-VERSION                                                     
025400         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED                  
025500         STOP RUN                                                         
025600     END-IF                                                               
025700                                                                          
025800**  ---> Vorlauf: Datei oeffnen, Arbeitsbereich initialisieren            
025900     PERFORM B000-VORLAUF                                                 
026000     IF PRG-ABBRUCH                                                       
026100        CONTINUE                                                          
026200     ELSE                                                                 
026300        PERFORM B100-VERARBEITUNG                                         
026400     END-IF                                                               
026500                                                                          
026600**  ---> Nachlauf: Datei schliessen, Ergebnis liefern                     
026700     PERFORM B090-ENDE                                                    
026800     EXIT PROGRAM                                                         
026900     .                                                                    
027000 A100-99.                                                                 
027100     EXIT.                                                                
027200                                                                          
027300******************************************************************        
027400* Vorlauf                                                                 
027500******************************************************************        
027600 B000-VORLAUF SECTION.                                                    
027700 B000-00.                                                                 
027800**  ---> Initialisierung Felder und Arbeitsbereich                        
027900     PERFORM C000-INIT                                                    
028000     .                                                                    
028100 B000-99.                                                                 
028200     EXIT.                                                                
028300                                                                          
028400******************************************************************        
028500* Ende                                                                    
028600******************************************************************        
028700 B090-ENDE SECTION.                                                       
028800 B090-00.                                                                 
028900                                                                          
029000     IF PRG-ABBRUCH                                                       
029100        DISPLAY "   >>> ABBRUCH !!! <<< aus >" K-MODUL "<"                
029200        MOVE 9999           TO LINK-RC                                    
029300     ELSE                                                                 
029400        MOVE ZERO           TO LINK-RC                                    
029500        IF W-RESULT-DIRECT                                                
029600           MOVE W-RESULT-CODE  TO LINK-RESULT                             
029700        ELSE                                                              
029800           MOVE SPACES         TO LINK-RESULT                             
029900        END-IF                                                            
030000     END-IF                                                               
030100     .                                                                    
030200 B090-99.                                                                 
030300     EXIT.                                                                
030400                                                                          
030500******************************************************************        
030600* Verarbeitung: sequentielles Lesen der Steuerdatei                       
030700******************************************************************        
030800 B100-VERARBEITUNG SECTION.                                               
030900 B100-00.                                                                 
031000                                                                          
031100     PERFORM C010-INIT-SOURCE                                             
031200     IF PRG-ABBRUCH                                                       
031300        EXIT SECTION                                                      
031400     END-IF                                                               
031500                                                                          
031600     PERFORM UNTIL FILE-EOF                                               
031700                 OR PRG-ABBRUCH                                           
031800                 OR W-RESULT-DIRECT                                       
031900                                                                          
032000        PERFORM C100-PARSE-LINE                                           
032100                                                                          
032200        IF FILE-EOF OR PRG-ABBRUCH OR W-RESULT-DIRECT                     
032300           CONTINUE                                                       
032400        ELSE                                                              
032500           READ CTLFILE AT END SET FILE-EOF TO TRUE END-READ              
032600        END-IF                                                            
032700                                                                          
032800     END-PERFORM                                                          
032900                                                                          
033000     CLOSE CTLFILE                                                        
033100     .                                                                    
033200 B100-99.                                                                 
033300     EXIT.                                                                
033400                                                                          
033500******************************************************************        
033600* Auswerten einer gelesenen Zeile (Marker / Kopf- / Datenbereich)         
033700******************************************************************        
033800 C100-PARSE-LINE SECTION.                                                 
033900 C100-00.                                                                 
034000                                                                          
034100     MOVE SPACES TO RPT-CONTROL-LINE                                      
034200     IF REC-LEN > 80                                                      
034300        MOVE CTL-RECORD(1:80)  TO RPT-LINE-TEXT                           
034400     ELSE                                                                 
034500        MOVE CTL-RECORD(1:REC-LEN)  TO RPT-LINE-TEXT                      
034600     END-IF                                                               
034700                                                                          
034800     EVALUATE TRUE                                                        
034900                                                                          
035000        WHEN RPT-LINE-TEXT = K-MARK-START                                 
035100             SET W-IS-HEADER-SECTION TO TRUE                              
035200                                                                          
035300        WHEN RPT-LINE-TEXT = K-MARK-END                                   
035400             SET W-IS-NOT-HEADER-SECTION TO TRUE                          
035500             SET W-NEXT-DATA-SECTION     TO TRUE                          
035600                                                                          
035700        WHEN W-IS-HEADER-SECTION                                          
035800             PERFORM C200-SPLIT-FUNCTION                                  
035900                                                                          
036000        WHEN OTHER                                                        
036100             PERFORM C600-DATA-LINE                                       
036200                                                                          
036300     END-EVALUATE                                                         
036400     .                                                                    
036500 C100-99.                                                                 
036600     EXIT.                                                                
036700                                                                          
036800******************************************************************        
036900* "="-Split einer Kopfzeile (Funktionsname / Parameter)                   
037000*                                                                         
037100* RPT-27: Fehlerpruefung bewusst auf ZWEI ODER MEHR Teile, nicht          
037200* auf WENIGER ALS ZWEI - siehe Programmbeschreibung oben.  Eine           
037300* syntaktisch korrekte Zeile "Funktion=Wert" wird dadurch IMMER           
037400* als Formatfehler abgewiesen; nur eine Zeile ganz ohne "=" wird          
037500* hier angenommen.                                                        
037600******************************************************************        
037700 C200-SPLIT-FUNCTION SECTION.                                             
037800 C200-00.                                                                 
037900                                                                          
038000     MOVE SPACES TO RPT-FUNCTION-BREAKUP                                  
038100     INSPECT RPT-LINE-TEXT TALLYING C4-COUNT FOR ALL "="                  
038200                                                                          
038300     IF C4-COUNT = ZERO                                                   
038400        MOVE RPT-LINE-TEXT   TO RPT-FUNCTION-NAME                         
038500        MOVE SPACES          TO RPT-FUNCTION-PARAM                        
038600     ELSE                                                                 
038700        MOVE 1 TO C4-PTR                                                  
038800        UNSTRING RPT-LINE-TEXT DELIMITED BY "="                           
038900            INTO RPT-FUNCTION-NAME                                        
039000            WITH POINTER C4-PTR                                           
039100        END-UNSTRING                                                      
039200        MOVE RPT-LINE-TEXT(C4-PTR:)  TO RPT-FUNCTION-PARAM                
039300                                                                          
039400**      --> Split ergab 2 (oder mehr) Teile: Formatfehler (RPT-27)        
039500        PERFORM Z900-FORMAT-ERROR                                         
039600        EXIT SECTION                                                      
039700     END-IF                                                               
039800                                                                          
039900     PERFORM C300-DISPATCH-FUNCTION                                       
040000     .                                                                    
040100 C200-99.                                                                 
040200     EXIT.                                                                
040300                                                                          
040400******************************************************************        
040500* Verzweigen auf VrSetForm / VrComout                                     
040600******************************************************************        
040700 C300-DISPATCH-FUNCTION SECTION.                                          
040800 C300-00.                                                                 
040900                                                                          
041000     EVALUATE RPT-FUNCTION-NAME                                           
041100        WHEN K-FKT-SETFORM   PERFORM C400-DO-SETFORM                      
041200        WHEN K-FKT-COMOUT    PERFORM C500-DO-COMOUT                       
041300        WHEN OTHER           PERFORM Z910-UNSUPPORTED-FUNCTION            
041400     END-EVALUATE                                                         
041500     .                                                                    
041600 C300-99.                                                                 
041700     EXIT.                                                                
041800                                                                          
041900******************************************************************        
042000* VrSetForm: Parameter auf "," splitten (XML-Formulardatei, Modus)        
042100******************************************************************        
042200 C400-DO-SETFORM SECTION.                                                 
042300 C400-00.                                                                 
042400                                                                          
042500     MOVE SPACES TO RPT-SETFORM-PARAM                                     
042600     INSPECT RPT-FUNCTION-PARAM TALLYING C4-COUNT2 FOR ALL ","            
042700                                                                          
042800     IF C4-COUNT2 NOT = 1                                                 
042900        PERFORM Z900-FORMAT-ERROR                                         
043000        EXIT SECTION                                                      
043100     END-IF                                                               
043200                                                                          
043300     UNSTRING RPT-FUNCTION-PARAM DELIMITED BY ","                         
043400         INTO RPT-XML-FORM-FILE, RPT-FORM-MODE                            
043500     END-UNSTRING                                                         
043600                                                                          
043700     MOVE RPT-XML-FORM-FILE     TO W-XML-FORM-FILE                        
043800     MOVE RPT-FORM-MODE         TO W-FORM-MODE                            
043900     .                                                                    
044000 C400-99.                                                                 
044100     EXIT.                                                                
044200                                                                          
044300******************************************************************        
044400* VrComout: 1. Blank splittet Kommando von den Parametern                 
044500*                                                                         
044600* RPT-27: dieselbe Fehlerpruefung wie in C200 - jedes Kommando MIT        
044700* Parameter (also mit Blank im Parameterteil) wird abgewiesen; die        
044800* Unterkommandos XSFN/XSSA/XSSC/XSSD werden dennoch vollstaendig          
044900* nachgebildet (Auftragsvorgabe).                                         
045000******************************************************************        
045100 C500-DO-COMOUT SECTION.                                                  
045200 C500-00.                                                                 
045300                                                                          
045400     MOVE SPACES TO RPT-COMOUT-PARAM                                      
045500     MOVE 1 TO C4-PTR                                                     
045600     UNSTRING RPT-FUNCTION-PARAM DELIMITED BY SPACE                       
045700         INTO RPT-COMMAND                                                 
045800         WITH POINTER C4-PTR                                              
045900     END-UNSTRING                                                         
046000     MOVE RPT-FUNCTION-PARAM(C4-PTR:)  TO RPT-COMMAND-PARAMS              
046100                                                                          
046200     IF RPT-COMMAND-PARAMS NOT = SPACES                                   
046300        PERFORM Z900-FORMAT-ERROR                                         
046400        EXIT SECTION                                                      
046500     END-IF                                                               
046600                                                                          
046700     EVALUATE RPT-COMMAND                                                 
046800        WHEN "XSFN"  PERFORM C510-CMD-XSFN                                
046900        WHEN "XSSA"  PERFORM C520-CMD-XSSA                                
047000        WHEN "XSSC"  PERFORM C530-CMD-XSSC                                
047100        WHEN "XSSD"  PERFORM C540-CMD-XSSD                                
047200        WHEN OTHER   PERFORM Z920-UNSUPPORTED-COMMAND                     
047300     END-EVALUATE                                                         
047400     .                                                                    
047500 C500-99.                                                                 
047600     EXIT.                                                                
047700                                                                          
047800******************************************************************        
047900* XSFN: Template-Workbook laden (nur Name merken, siehe RPT-1 -           
048000* das eigentliche Lesen/Schreiben der Arbeitsmappe ist auszer             
048100* Betracht, s. Programmierhandbuch Abschnitt "Nicht uebersetzt")          
048200******************************************************************        
048300 C510-CMD-XSFN SECTION.                                                   
048400 C510-00.                                                                 
048500                                                                          
048600     MOVE RPT-COMMAND-PARAMS  TO W-TEMPLATE-FILE                          
048700     SET  W-TEMPLATE-IS-SET   TO TRUE                                     
048800     .                                                                    
048900 C510-99.                                                                 
049000     EXIT.                                                                
049100                                                                          
049200******************************************************************        
049300* XSSA: Sheet aktivieren, ueber NAME= oder NO= (genau eins von            
049400* beiden muss vorhanden sein)                                             
049500******************************************************************        
049600 C520-CMD-XSSA SECTION.                                                   
049700 C520-00.                                                                 
049800                                                                          
049900     MOVE SPACES TO RPT-SHEET-SELECT                                      
050000     EVALUATE TRUE                                                        
050100        WHEN RPT-COMMAND-PARAMS(1:5) = "NAME="                            
050200             MOVE RPT-COMMAND-PARAMS(6:31)  TO W-ACTIVE-SHEET-NAME        
050300        WHEN RPT-COMMAND-PARAMS(1:3) = "NO="                              
050400             MOVE RPT-COMMAND-PARAMS(4:3)   TO W-ACTIVE-SHEET-NO          
050500        WHEN OTHER                                                        
050600             PERFORM Z900-FORMAT-ERROR                                    
050700     END-EVALUATE                                                         
050800     .                                                                    
050900 C520-99.                                                                 
051000     EXIT.                                                                
051100                                                                          
051200******************************************************************        
051300* XSSC: Quell-Sheet (NAME=/NO=) umbenennen; 2. Token muss mit             
051400* CHANGE= beginnen (Ziel-Sheetname)                                       
051500******************************************************************        
051600 C530-CMD-XSSC SECTION.                                                   
051700 C530-00.                                                                 
051800                                                                          
051900     MOVE SPACES TO RPT-SHEET-SELECT                                      
052000     MOVE 1 TO C4-PTR                                                     
052100     UNSTRING RPT-COMMAND-PARAMS DELIMITED BY SPACE                       
052200         INTO W-DUMMY                                                     
052300         WITH POINTER C4-PTR                                              
052400     END-UNSTRING                                                         
052500                                                                          
052600     EVALUATE TRUE                                                        
052700        WHEN RPT-COMMAND-PARAMS(1:5) = "NAME="                            
052800             MOVE RPT-COMMAND-PARAMS(6:31) TO W-ACTIVE-SHEET-NAME         
052900        WHEN RPT-COMMAND-PARAMS(1:3) = "NO="                              
053000             MOVE RPT-COMMAND-PARAMS(4:3)  TO W-ACTIVE-SHEET-NO           
053100        WHEN OTHER                                                        
053200             PERFORM Z900-FORMAT-ERROR                                    
053300             EXIT SECTION                                                 
053400     END-EVALUATE                                                         
053500                                                                          
053600     ADD 7 TO C4-PTR                                                      
053700     IF RPT-COMMAND-PARAMS(C4-PTR - 7:7) = "CHANGE="                      
053800        MOVE RPT-COMMAND-PARAMS(C4-PTR:31) TO W-ACTIVE-SHEET-NAME         
053900     ELSE                                                                 
054000        PERFORM Z900-FORMAT-ERROR                                         
054100     END-IF                                                               
054200     .                                                                    
054300 C530-99.                                                                 
054400     EXIT.                                                                
054500                                                                          
054600******************************************************************        
054700* XSSD: Sheet loeschen, ueber NAME= oder NO=                              
054800******************************************************************        
054900 C540-CMD-XSSD SECTION.                                                   
055000 C540-00.                                                                 
055100                                                                          
055200     MOVE SPACES TO RPT-SHEET-SELECT                                      
055300     EVALUATE TRUE                                                        
055400        WHEN RPT-COMMAND-PARAMS(1:5) = "NAME="                            
055500             MOVE RPT-COMMAND-PARAMS(6:31)  TO W-ACTIVE-SHEET-NAME        
055600        WHEN RPT-COMMAND-PARAMS(1:3) = "NO="                              
055700             MOVE RPT-COMMAND-PARAMS(4:3)   TO W-ACTIVE-SHEET-NO          
055800        WHEN OTHER                                                        
055900             PERFORM Z900-FORMAT-ERROR                                    
056000     END-EVALUATE                                                         
056100     .                                                                    
056200 C540-99.                                                                 
056300     EXIT.                                                                
056400                                                                          
056500******************************************************************        
056600* Datenbereichszeile: DIRECT-Kurzschluss oder Durchreichen                
056700******************************************************************        
056800 C600-DATA-LINE SECTION.                                                  
056900 C600-00.                                                                 
057000                                                                          
057100     MOVE CTL-RECORD  TO RPT-DATA-LINE-TEXT                               
057200                                                                          
057300     IF W-NEXT-DATA-SECTION AND W-TEMPLATE-NOT-SET                        
057400        MOVE "DIRECT"  TO W-RESULT-CODE                                   
057500     ELSE                                                                 
057600        SET W-NOT-NEXT-DATA-SECTION TO TRUE                               
057700**      --> kein Verarbeitungsschritt je Datenzeile definiert             
057800**      --> definiert (Platzhalter, s. RPT-1) - Zeile wird nur            
057900**      --> durchgereicht, falls spaeter ein Schreibschritt kommt         
058000     END-IF                                                               
058100     .                                                                    
058200 C600-99.                                                                 
058300     EXIT.                                                                
058400                                                                          
058500******************************************************************        
058600* Initialisierung von Feldern, Arbeitsbereich, Datei oeffnen              
058700******************************************************************        
058800 C000-INIT SECTION.                                                       
058900 C000-00.                                                                 
059000     INITIALIZE SCHALTER                                                  
059100                RPT-WORK-AREA                                             
059200                                                                          
059300     MOVE ZERO           TO W-FORMAT-FIELD-CNT                            
059400     MOVE 50              TO W-FORMAT-FIELD-MAX                           
059500     MOVE "./template"     TO W-TEMPLATE-DIR                              
059600     MOVE "./xml"          TO W-XMLFORM-DIR                               
059700     MOVE "./report"       TO W-OUTPUT-DIR                                
059800                                                                          
059900     SET  W-IS-NOT-HEADER-SECTION  TO TRUE                                
060000     SET  W-NEXT-DATA-SECTION      TO TRUE                                
060100     .                                                                    
060200 C000-99.                                                                 
060300     EXIT.                                                                
060400                                                                          
060500******************************************************************        
060600* Steuerdatei oeffnen und erste Zeile lesen                               
060700******************************************************************        
060800 C010-INIT-SOURCE SECTION.                                                
060900 C010-00.                                                                 
061000                                                                          
061100     IF LINK-DATA-FILE = SPACES                                           
061200        DISPLAY "Kein gueltiger Dateiname (LINK-DATA-FILE)"               
061300        DISPLAY ">> Verarbeitung nicht moeglich <<"                       
061400        SET PRG-ABBRUCH TO TRUE                                           
061500        EXIT SECTION                                                      
061600     END-IF                                                               
061700                                                                          
061800     MOVE LINK-DATA-FILE  TO W-DATA-FILE-NAME                             
061900     DISPLAY K-MODUL ": Steuerdatei " W-DATA-FILE-NAME(1:40)              
062000                                                                          
062100     OPEN INPUT CTLFILE                                                   
062200     IF FILE-OK                                                           
062300        CONTINUE                                                          
062400     ELSE                                                                 
062500        MOVE FILE-STATUS TO D-NUM2                                        
062600        DISPLAY "Fehler OPEN CTLFILE, FILE-STATUS: " D-NUM2               
062700        SET PRG-ABBRUCH TO TRUE                                           
062800        EXIT SECTION                                                      
062900     END-IF                                                               
063000                                                                          
063100     READ CTLFILE AT END SET FILE-EOF TO TRUE END-READ                    
063200     .                                                                    
063300 C010-99.                                                                 
063400     EXIT.                                                                
063500                                                                          
063600******************************************************************        
063700* Formatfehler: Zeile entspricht nicht den erwarteten Vorgaben            
063800******************************************************************        
063900 Z900-FORMAT-ERROR SECTION.                                               
064000 Z900-00.                                                                 
064100     DISPLAY "Formatfehler in Steuerzeile: " RPT-LINE-TEXT(1:60)          
064200     DISPLAY ">> Verarbeitung nicht moeglich <<"                          
064300     SET PRG-ABBRUCH TO TRUE                                              
064400     .                                                                    
064500 Z900-99.                                                                 
064600     EXIT.                                                                
064700                                                                          
064800******************************************************************        
064900* Unbekannte Funktion im Kopfbereich (nicht VrSetForm/VrComout)           
065000******************************************************************        
065100 Z910-UNSUPPORTED-FUNCTION SECTION.                                       
065200 Z910-00.                                                                 
065300     DISPLAY "Unbekannte Funktion: " RPT-FUNCTION-NAME                    
065400     DISPLAY ">> Verarbeitung nicht moeglich <<"                          
065500     SET PRG-ABBRUCH TO TRUE                                              
065600     .                                                                    
065700 Z910-99.                                                                 
065800     EXIT.                                                                
065900                                                                          
066000******************************************************************        
066100* Unbekanntes VrComout-Kommando (nicht XSFN/XSSA/XSSC/XSSD)               
066200******************************************************************        
066300 Z920-UNSUPPORTED-COMMAND SECTION.                                        
066400 Z920-00.                                                                 
066500     DISPLAY "Unbekanntes Kommando: " RPT-COMMAND                         
066600     DISPLAY ">> Verarbeitung nicht moeglich <<"                          
066700     SET PRG-ABBRUCH TO TRUE                                              
066800     .                                                                    
066900 Z920-99.                                                                 
067000     EXIT.                                                                
067100                                                                          
067200******************************************************************        
067300* TIMESTAMP erstellen                                                     
067400******************************************************************        
067500 U200-TIMESTAMP SECTION.                                                  
067600 U200-00.                                                                 
067700     ENTER TAL "TIME" USING TAL-TIME                                      
067800     MOVE CORR TAL-TIME TO TAL-TIME-D                                     
067900     .                                                                    
068000 U200-99.                                                                 
068100     EXIT.                                                                
068200                                                                          
068300******************************************************************        
068400* ENDE Source-Programm                                                    
068500******************************************************************        
