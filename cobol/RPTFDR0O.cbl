000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0                                          
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB                                          
000300?SEARCH  =TALLIB                                                          
000400?SEARCH  =ASC2EBC                                                         
000500?SEARCH  =EBC2ASC                                                         
000600                                                                          
000700* Berichtswesen-Module                                                    
000800?SEARCH  =RPTFLD0                                                         
000900?SEARCH  =RPTUTL0                                                         
001000                                                                          
001100?NOLMAP, SYMBOLS, INSPECT                                                 
001200?SAVE ALL                                                                 
001300?SAVEABEND                                                                
001400?LINES 66                                                                 
001500?CHECK 3                                                                  
001600                                                                          
001700 IDENTIFICATION DIVISION.                                                 
001800                                                                          
001900 PROGRAM-ID.     RPTFDR0O.                                                
002000 AUTHOR.         K. SCHMIDT.                                              
002100 INSTALLATION.   WSOFT SYSTEMENTWICKLUNG ABT. BERICHTSWESEN.              
002200 DATE-WRITTEN.   1991-08-14.                                              
002300 DATE-COMPILED.                                                           
002400 SECURITY.       NUR INTERNER GEBRAUCH.                                   
002500                                                                          
002600                                                                          
002700*****************************************************************         
002800* Letzte Aenderung :: 2011-06-14                                          
002900* Letzte Version   :: B.00.02                                             
003000* Kurzbeschreibung :: Testdriver fuer RPTFLD0M (ReportFormatField)        
003100*                                                                         
003200* Aenderungen (Version und Datum in Variable K-MODUL-VERS aendern)        
003300*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!         
003400*----------------------------------------------------------------*        
003500* Vers. | Datum    | von | Kommentar                             *        
003600*-------|----------|-----|---------------------------------------*        
003700*B.00.00|1991-08-14| ks  | Neuerstellung, Test CTOD/NENGO/WYEAR           
003800*B.00.01|1994-05-23| hbr | Testfaelle fuer formatNumber ergaenzt          
003900*B.00.02|2011-06-14| dpr | Aufruf ueber LINK-MODE-FORMATNUM statt         
004000*       |          |     | ueber Formel "FORMAT(...)" umgestellt          
004100*-------|----------|-----|---------------------------------------*        
004200*                                                                         
004300* Programmbeschreibung                                                    
004400* --------------------                                                    
004500*                                                                         
004600* Testdriver fuer das Formel-Modul RPTFLD0M.  Ruft das Modul              
004700* nacheinander mit einer Reihe fest verdrahteter Testfaelle auf           
004800* (Direktuebernahme, CTOD, NENGO, WYEAR, formatNumber) und zeigt          
004900* Eingabe, erwartetes und tatsaechliches Ergebnis je Fall an.             
005000* Dient als lauffaehiger Selbsttest nach jeder Aenderung an               
005100* RPTFLD0M (siehe dortiges Change-Log fuer die vier verbindlichen         
005200* formatNumber-Beispiele).                                                
005300*                                                                         
005400******************************************************************        
005500                                                                          
005600 ENVIRONMENT DIVISION.                                                    
005700 CONFIGURATION SECTION.                                                   
005800 SPECIAL-NAMES.                                                           
005900     SWITCH-15 IS ANZEIGE-VERSION                                         
006000         ON STATUS IS SHOW-VERSION                                        
006100     CLASS ALPHNUM IS "0123456789"                                        
006200                      "abcdefghijklmnopqrstuvwxyz"                        
006300                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                        
006400                      " .,;-_!$%&/=*+"                                    
006500     C01 IS TOP-OF-FORM.                                                  
006600                                                                          
006700 INPUT-OUTPUT SECTION.                                                    
006800 FILE-CONTROL.                                                            
006900                                                                          
007000 DATA DIVISION.                                                           
007100 FILE SECTION.                                                            
007200                                                                          
007300 WORKING-STORAGE SECTION.                                                 
007400*---------------------------------------------------------------*         
007500* Comp-Felder: Praefix Cn mit n = Anzahl Digits                           
007600*---------------------------------------------------------------*         
007700 01          COMP-FELDER.                                                 
007800     05      C4-ANZ              PIC S9(04) COMP.                         
007900     05      C4-FALL             PIC S9(04) COMP.                         
008000     05      C4-OK-ANZ           PIC S9(04) COMP.                         
008100     05      C4-NOK-ANZ          PIC S9(04) COMP.                         
008200                                                                          
008300     05      C4-X.                                                        
008400      10                         PIC X VALUE LOW-VALUE.                   
008500      10     C4-X2               PIC X.                                   
008600     05      C4-NUM REDEFINES C4-X                                        
008700                                 PIC S9(04) COMP.                         
008800     05      FILLER              PIC X(02).                               
008900                                                                          
009000*---------------------------------------------------------------*         
009100* Display-Felder: Praefix D                                               
009200*---------------------------------------------------------------*         
009300 01          DISPLAY-FELDER.                                              
009400     05      D-NUM2              PIC  9(02).                              
009500     05      D-NUM4              PIC -9(04).                              
009600     05      FILLER              PIC X(02).                               
009700                                                                          
009800*---------------------------------------------------------------*         
009900* Felder mit konstantem Inhalt: Praefix K                                 
010000*---------------------------------------------------------------*         
010100 01          KONSTANTE-FELDER.                                            
010200     05      K-MODUL             PIC X(08) VALUE "RPTFDR0O".              
010300     05      FILLER              PIC X(02).                               
010400                                                                          
010500*----------------------------------------------------------------*        
010600* Conditional-Felder                                                      
010700*----------------------------------------------------------------*        
010800 01          SCHALTER.                                                    
010900     05      PRG-STATUS          PIC 9.                                   
011000          88 PRG-OK                          VALUE ZERO.                  
011100          88 PRG-NOK                         VALUE 1 THRU 9.              
011200          88 PRG-ENDE                        VALUE 1.                     
011300          88 PRG-ABBRUCH                     VALUE 2.                     
011400                                                                          
011500     05      W-TEST-ERGEBNIS     PIC X.                                   
011600          88 W-TEST-OK                       VALUE "J".                   
011700          88 W-TEST-NOK                      VALUE "N".                   
011800     05      FILLER              PIC X(02).                               
011900                                                                          
012000*---------------------------------------------------------------*         
012100* weitere Arbeitsfelder                                                   
012200*---------------------------------------------------------------*         
012300 01          WORK-FELDER.                                                 
012400     05      W-ZEILE             PIC X(80).                               
012500     05      W-ERWARTET          PIC X(40).                               
012600                                                                          
012700     05      W-RC-ANZEIGE.                                                
012800        10   W-RC-WERT           PIC S9(04) COMP.                         
012900     05      W-RC-DISPLAY REDEFINES W-RC-ANZEIGE                          
013000                                 PIC S9(04).                              
013100     05      FILLER              PIC X(02).                               
013200                                                                          
013300*---------------------------------------------------------------*         
013400* Datum-/Uhrzeitfelder (fuer TAL-Routine, Laufbanner)                     
013500*---------------------------------------------------------------*         
013600 01          TAL-TIME.                                                    
013700     05      TAL-JHJJMMTT.                                                
013800      10     TAL-JHJJ            PIC S9(04) COMP.                         
013900      10     TAL-MM              PIC S9(04) COMP.                         
014000      10     TAL-TT              PIC S9(04) COMP.                         
014100     05      TAL-HHMI.                                                    
014200      10     TAL-HH              PIC S9(04) COMP.                         
014300      10     TAL-MI              PIC S9(04) COMP.                         
014400     05      TAL-SS              PIC S9(04) COMP.                         
014500     05      TAL-HS              PIC S9(04) COMP.                         
014600     05      TAL-MS              PIC S9(04) COMP.                         
014700     05      FILLER              PIC X(02).                               
014800                                                                          
014900 01          TAL-TIME-D.                                                  
015000     05      TAL-JHJJMMTT.                                                
015100        10   TAL-JHJJ            PIC  9(04).                              
015200        10   TAL-MM              PIC  9(02).                              
015300        10   TAL-TT              PIC  9(02).                              
015400     05      TAL-HHMI.                                                    
015500        10   TAL-HH              PIC  9(02).                              
015600        10   TAL-MI              PIC  9(02).                              
015700     05      TAL-SS              PIC  9(02).                              
015800     05      TAL-HS              PIC  9(02).                              
015900     05      TAL-MS              PIC  9(02).                              
016000     05      FILLER              PIC X(02).                               
016100 01          TAL-TIME-N REDEFINES TAL-TIME-D.                             
016200     05      TAL-TIME-N16        PIC  9(16).                              
016300     05      TAL-TIME-REST       PIC  9(02).                              
016400     05      FILLER              PIC X(02).                               
016500                                                                          
016600*---------------------------------------------------------------*         
016700* Testfall-Tabelle Formel/Datum   (CTOD, NENGO, WYEAR)                    
016800*---------------------------------------------------------------*         
016900 01          TESTFALL-DATUM-TAB.                                          
017000     05      TF-DATUM-EINTRAG    OCCURS 4 TIMES                           
017100                                 INDEXED BY TF-DATUM-IX.                  
017200        10   TF-D-NAME           PIC X(12).                               
017300        10   TF-D-FORMEL         PIC X(30).                               
017400        10   TF-D-EINGABE        PIC X(20).                               
017500        10   TF-D-ERWARTET       PIC X(20).                               
017600     05      FILLER              PIC X(02).                               
017700                                                                          
017800*---------------------------------------------------------------*         
017900* Testfall-Tabelle formatNumber (die vier verbindl. Beispiele)            
018000*---------------------------------------------------------------*         
018100 01          TESTFALL-FMT-TAB.                                            
018200     05      TF-FMT-EINTRAG      OCCURS 4 TIMES                           
018300                                 INDEXED BY TF-FMT-IX.                    
018400        10   TF-F-BETRAG         PIC S9(09)V9(02) COMP-3.                 
018500        10   TF-F-MASKE          PIC X(20).                               
018600        10   TF-F-ERWARTET       PIC X(20).                               
018700     05      FILLER              PIC X(02).                               
018800                                                                          
018900*---------------------------------------------------------------*         
019000* Parameter fuer Untermodulaufruf RPTFLD0M                                
019100*---------------------------------------------------------------*         
019200 01     LINK-REC.                                                         
019300    05  LINK-MODE               PIC 9 COMP.                               
019400        88 LINK-MODE-FORMULA               VALUE 1.                       
019500        88 LINK-MODE-FORMATNUM             VALUE 2.                       
019600    05  LINK-FIELD-NAME         PIC X(30).                                
019700    05  LINK-FORMULA            PIC X(100).                               
019800    05  LINK-INPUT-VALUE        PIC X(40).                                
019900    05  LINK-NUMERIC-VALUE      PIC S9(09)V9(02) COMP-3.                  
020000    05  LINK-EDIT-MASK          PIC X(20).                                
020100    05  LINK-RESULT             PIC X(40).                                
020200    05  LINK-RC                 PIC S9(04) COMP.                          
020300    05  FILLER                   PIC X(05).                               
020400                                                                          
020500 PROCEDURE DIVISION.                                                      
020600                                                                          
020700******************************************************************        
020800* Steuerungs-Section                                                      
020900******************************************************************        
021000 A100-STEUERUNG SECTION.                                                  
021100 A100-00.                                                                 
021200**  ---> wenn SWITCH-15 gesetzt ist                                       
021300**  ---> nur Umwandlungszeitpunkt zeigen und dann beenden                 
021400     IF  SHOW-VERSION                                                     
021500         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED                  
021600         STOP RUN                                                         
021700     END-IF                                                               
021800                                                                          
021900**  ---> Vorlauf: Testfaelle aufbauen                                     
022000     PERFORM B000-VORLAUF                                                 
022100                                                                          
022200**  ---> Verarbeitung: Testfaelle abarbeiten                              
022300     PERFORM B100-VERARBEITUNG                                            
022400                                                                          
022500**  ---> Nachlauf: Zusammenfassung zeigen                                 
022600     PERFORM B090-ENDE                                                    
022700     STOP RUN                                                             
022800     .                                                                    
022900 A100-99.                                                                 
023000     EXIT.                                                                
023100                                                                          
023200******************************************************************        
023300* Vorlauf                                                                 
023400******************************************************************        
023500 B000-VORLAUF SECTION.                                                    
023600 B000-00.                                                                 
023700     PERFORM C000-INIT                                                    
023800     PERFORM U200-TIMESTAMP                                               
023900     DISPLAY ">>> RPTFDR0O Lauf " TAL-JHJJ "/" TAL-MM "/" TAL-TT          
024000     PERFORM C010-TESTFAELLE-DATUM-AUFBAUEN                               
024100     PERFORM C020-TESTFAELLE-FMT-AUFBAUEN                                 
024200     .                                                                    
024300 B000-99.                                                                 
024400     EXIT.                                                                
024500                                                                          
024600******************************************************************        
024700* Ende                                                                    
024800******************************************************************        
024900 B090-ENDE SECTION.                                                       
025000 B090-00.                                                                 
025100     DISPLAY " "                                                          
025200     MOVE C4-OK-ANZ  TO D-NUM2                                            
025300     DISPLAY ">>> Testfaelle OK  : " D-NUM2                               
025400     MOVE C4-NOK-ANZ TO D-NUM2                                            
025500     DISPLAY ">>> Testfaelle NOK : " D-NUM2                               
025600                                                                          
025700     IF C4-NOK-ANZ > ZERO                                                 
025800        DISPLAY ">>> RPTFDR0O : FEHLER GEFUNDEN <<<"                      
025900     ELSE                                                                 
026000        DISPLAY ">>> RPTFDR0O : ALLE TESTS OK <<<"                        
026100     END-IF                                                               
026200     .                                                                    
026300 B090-99.                                                                 
026400     EXIT.                                                                
026500                                                                          
026600******************************************************************        
026700* Verarbeitung: alle Testfaelle abarbeiten                                
026800******************************************************************        
026900 B100-VERARBEITUNG SECTION.                                               
027000 B100-00.                                                                 
027100     PERFORM C100-TEST-DATUMSFORMELN                                      
027200     PERFORM C200-TEST-FORMATNUMBER                                       
027300     .                                                                    
027400 B100-99.                                                                 
027500     EXIT.                                                                
027600                                                                          
027700******************************************************************        
027800* Testfaelle CTOD/NENGO/WYEAR abarbeiten                                  
027900******************************************************************        
028000 C100-TEST-DATUMSFORMELN SECTION.                                         
028100 C100-00.                                                                 
028200     PERFORM VARYING TF-DATUM-IX FROM 1 BY 1                              
028300             UNTIL TF-DATUM-IX > 4                                        
028400        ADD 1 TO C4-FALL                                                  
028500        SET LINK-MODE-FORMULA TO TRUE                                     
028600        MOVE TF-D-NAME(TF-DATUM-IX)    TO LINK-FIELD-NAME                 
028700        MOVE TF-D-FORMEL(TF-DATUM-IX)  TO LINK-FORMULA                    
028800        MOVE TF-D-EINGABE(TF-DATUM-IX) TO LINK-INPUT-VALUE                
028900        MOVE SPACES                    TO LINK-RESULT                     
029000        MOVE ZERO                      TO LINK-RC                         
029100                                                                          
029200        CALL "RPTFLD0M" USING LINK-REC                                    
029300                                                                          
029400        MOVE TF-D-ERWARTET(TF-DATUM-IX) TO W-ERWARTET                     
029500        PERFORM C900-VERGLEICH-ANZEIGEN                                   
029600     END-PERFORM                                                          
029700     .                                                                    
029800 C100-99.                                                                 
029900     EXIT.                                                                
030000                                                                          
030100******************************************************************        
030200* Testfaelle formatNumber abarbeiten (LINK-MODE-FORMATNUM)                
030300******************************************************************        
030400 C200-TEST-FORMATNUMBER SECTION.                                          
030500 C200-00.                                                                 
030600     PERFORM VARYING TF-FMT-IX FROM 1 BY 1                                
030700             UNTIL TF-FMT-IX > 4                                          
030800        ADD 1 TO C4-FALL                                                  
030900        SET LINK-MODE-FORMATNUM TO TRUE                                   
031000        MOVE "FORMATNUMBER"          TO LINK-FIELD-NAME                   
031100        MOVE SPACES                  TO LINK-FORMULA                      
031200        MOVE TF-F-BETRAG(TF-FMT-IX)  TO LINK-NUMERIC-VALUE                
031300        MOVE TF-F-MASKE(TF-FMT-IX)   TO LINK-EDIT-MASK                    
031400        MOVE SPACES                  TO LINK-RESULT                       
031500        MOVE ZERO                    TO LINK-RC                           
031600                                                                          
031700        CALL "RPTFLD0M" USING LINK-REC                                    
031800                                                                          
031900        MOVE TF-F-ERWARTET(TF-FMT-IX) TO W-ERWARTET                       
032000        PERFORM C900-VERGLEICH-ANZEIGEN                                   
032100     END-PERFORM                                                          
032200     .                                                                    
032300 C200-99.                                                                 
032400     EXIT.                                                                
032500                                                                          
032600******************************************************************        
032700* Initialisierung von Feldern und Strukturen                              
032800******************************************************************        
032900 C000-INIT SECTION.                                                       
033000 C000-00.                                                                 
033100     INITIALIZE SCHALTER                                                  
033200                COMP-FELDER                                               
033300     .                                                                    
033400 C000-99.                                                                 
033500     EXIT.                                                                
033600                                                                          
033700******************************************************************        
033800* Testfaelle Datum aufbauen (CTOD, NENGO, WYEAR)                          
033900******************************************************************        
034000 C010-TESTFAELLE-DATUM-AUFBAUEN SECTION.                                  
034100 C010-00.                                                                 
034200**  ---> Fall 1: CTOD, direkte Uebernahme des 8-stell. Ergebnisses        
034300     MOVE "GEB-DATUM"    TO TF-D-NAME(1)                                  
034400     MOVE "CTOD(GEB-DATUM)"                                               
034500                         TO TF-D-FORMEL(1)                                
034600     MOVE "2019/05/01"   TO TF-D-EINGABE(1)                               
034700     MOVE "20190501"     TO TF-D-ERWARTET(1)                              
034800                                                                          
034900**  ---> Fall 2: NENGO, Grenzdatum Aera Reiwa                             
035000     MOVE "STICHTAG"     TO TF-D-NAME(2)                                  
035100     MOVE "NENGO(STICHTAG)"                                               
035200                         TO TF-D-FORMEL(2)                                
035300     MOVE "2019/05/01"   TO TF-D-EINGABE(2)                               
035400     MOVE "令和1年"       TO TF-D-ERWARTET(2)                                
035500                                                                          
035600**  ---> Fall 3: NENGO, Aera Heisei                                       
035700     MOVE "STICHTAG"     TO TF-D-NAME(3)                                  
035800     MOVE "NENGO(STICHTAG)"                                               
035900                         TO TF-D-FORMEL(3)                                
036000     MOVE "1999/01/08"   TO TF-D-EINGABE(3)                               
036100     MOVE "平成11年"      TO TF-D-ERWARTET(3)                                
036200                                                                          
036300**  ---> Fall 4: WYEAR, Aera Showa                                        
036400     MOVE "STICHTAG"     TO TF-D-NAME(4)                                  
036500     MOVE "WYEAR(STICHTAG)"                                               
036600                         TO TF-D-FORMEL(4)                                
036700     MOVE "1989/01/07"   TO TF-D-EINGABE(4)                               
036800     MOVE "64"           TO TF-D-ERWARTET(4)                              
036900     .                                                                    
037000 C010-99.                                                                 
037100     EXIT.                                                                
037200                                                                          
037300******************************************************************        
037400* Testfaelle formatNumber aufbauen (vier Beispiele lt. Vorgabe)           
037500******************************************************************        
037600 C020-TESTFAELLE-FMT-AUFBAUEN SECTION.                                    
037700 C020-00.                                                                 
037800     MOVE 1234.56        TO TF-F-BETRAG(1)                                
037900     MOVE "Z,ZZ0.00"     TO TF-F-MASKE(1)                                 
038000     MOVE "1,234.56"     TO TF-F-ERWARTET(1)                              
038100                                                                          
038200     MOVE 0               TO TF-F-BETRAG(2)                               
038300     MOVE "0.00"          TO TF-F-MASKE(2)                                
038400     MOVE "0.00"          TO TF-F-ERWARTET(2)                             
038500                                                                          
038600     MOVE -1234.56        TO TF-F-BETRAG(3)                               
038700     MOVE "Z,ZZZ.00"      TO TF-F-MASKE(3)                                
038800     MOVE "-1,234.56"     TO TF-F-ERWARTET(3)                             
038900                                                                          
039000     MOVE 1234.56         TO TF-F-BETRAG(4)                               
039100     MOVE "00000.00"      TO TF-F-MASKE(4)                                
039200     MOVE "01234.56"      TO TF-F-ERWARTET(4)                             
039300     .                                                                    
039400 C020-99.                                                                 
039500     EXIT.                                                                
039600                                                                          
039700******************************************************************        
039800* Vergleich Ergebnis/Erwartung anzeigen und mitzaehlen                    
039900******************************************************************        
040000 C900-VERGLEICH-ANZEIGEN SECTION.                                         
040100 C900-00.                                                                 
040200     IF LINK-RC NOT = ZERO                                                
040300        MOVE LINK-RC   TO W-RC-WERT                                       
040400        MOVE W-RC-DISPLAY TO D-NUM4                                       
040500        DISPLAY "Fall " C4-FALL ": RC " D-NUM4                            
040600                " (PRG-ABBRUCH aus RPTFLD0M)"                             
040700        SET W-TEST-NOK TO TRUE                                            
040800     ELSE                                                                 
040900        IF LINK-RESULT(1:40) = W-ERWARTET(1:40)                           
041000           SET W-TEST-OK TO TRUE                                          
041100        ELSE                                                              
041200           SET W-TEST-NOK TO TRUE                                         
041300        END-IF                                                            
041400                                                                          
041500        STRING "Fall "         DELIMITED BY SIZE,                         
041600               LINK-FIELD-NAME DELIMITED BY SPACE,                        
041700               " Ergebnis=["   DELIMITED BY SIZE,                         
041800               LINK-RESULT     DELIMITED BY SPACE,                        
041900               "] erwartet=["  DELIMITED BY SIZE,                         
042000               W-ERWARTET      DELIMITED BY SPACE,                        
042100               "]"             DELIMITED BY SIZE                          
042200          INTO W-ZEILE                                                    
042300        DISPLAY W-ZEILE                                                   
042400     END-IF                                                               
042500                                                                          
042600     IF W-TEST-OK                                                         
042700        ADD 1 TO C4-OK-ANZ                                                
042800        DISPLAY "        ---> OK"                                         
042900     ELSE                                                                 
043000        ADD 1 TO C4-NOK-ANZ                                               
043100        DISPLAY "        ---> NICHT OK"                                   
043200     END-IF                                                               
043300     .                                                                    
043400 C900-99.                                                                 
043500     EXIT.                                                                
043600                                                                          
043700******************************************************************        
043800* TIMESTAMP erstellen                                                     
043900******************************************************************        
044000 U200-TIMESTAMP SECTION.                                                  
044100 U200-00.                                                                 
044200     ENTER TAL "TIME" USING TAL-TIME                                      
044300     MOVE CORR TAL-TIME TO TAL-TIME-D                                     
044400     .                                                                    
044500 U200-99.                                                                 
044600     EXIT.                                                                
044700                                                                          
044800******************************************************************        
044900* ENDE Source-Programm                                                    
045000******************************************************************        
