000100*                                                                         
000200*****************************************************************         
000300* Copy-Modul :: RPTCTLC                                                   
000400* Kurzbeschreibung :: Satzbild Steuerzeile (Header) und Datenzeile        
000500*                     der Report-Eingabedatei                             
000600*****************************************************************         
000700*                                                                         
000800 01          RPT-CONTROL-LINE.                                            
000900     05      RPT-LINE-TEXT       PIC X(80).                               
001000     05      FILLER              PIC X(05).                               
001100*---------------------------------------------------------------*         
001200*    Aufsplittung LINE-TEXT auf "=" (Funktionsname / Parameter)           
001300*---------------------------------------------------------------*         
001400 01          RPT-FUNCTION-BREAKUP.                                        
001500     05      RPT-FUNCTION-NAME   PIC X(20).                               
001600     05      RPT-FUNCTION-PARAM  PIC X(60).                               
001700     05      FILLER              PIC X(05).                               
001800*---------------------------------------------------------------*         
001900*    VrSetForm-Parameter, Aufsplittung auf ","                            
002000*---------------------------------------------------------------*         
002100 01          RPT-SETFORM-PARAM.                                           
002200     05      RPT-XML-FORM-FILE   PIC X(40).                               
002300     05      RPT-FORM-MODE       PIC 9(01).                               
002400     05      FILLER              PIC X(05).                               
002500*---------------------------------------------------------------*         
002600*    VrComout-Parameter, Aufsplittung auf 1. Blank                        
002700*---------------------------------------------------------------*         
002800 01          RPT-COMOUT-PARAM.                                            
002900     05      RPT-COMMAND         PIC X(04).                               
003000     05      RPT-COMMAND-PARAMS  PIC X(55).                               
003100     05      FILLER              PIC X(05).                               
003200*---------------------------------------------------------------*         
003300*    Sheet-Selektoren fuer XSSA/XSSC/XSSD ("NAME=" bzw. "NO=")            
003400*---------------------------------------------------------------*         
003500 01          RPT-SHEET-SELECT.                                            
003600     05      RPT-SEL-PREFIX      PIC X(05).                               
003700     05      RPT-SEL-VALUE       PIC X(31).                               
003800     05      RPT-SEL-NO REDEFINES RPT-SEL-VALUE                           
003900                                 PIC 9(03).                               
004000     05      FILLER              PIC X(28).                               
004100*---------------------------------------------------------------*         
004200*    Satzbild Datenzeile (Datenbereich, unstrukturiert)                   
004300*---------------------------------------------------------------*         
004400 01          RPT-DATA-LINE.                                               
004500     05      RPT-DATA-LINE-TEXT  PIC X(200).                              
004600     05      FILLER              PIC X(05).                               
