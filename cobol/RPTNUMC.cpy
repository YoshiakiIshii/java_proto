000100*                                                                         
000200*****************************************************************         
000300* Copy-Modul :: RPTNUMC                                                   
000400* Kurzbeschreibung :: Satzbild NUMBER-EDIT-REQUEST fuer die               
000500*                     Zahlenformatierung (formatNumber/FORMAT)            
000600*                     in RPTFLD0M                                         
000700*****************************************************************         
000800*                                                                         
000900 01          RPT-NUMBER-EDIT-REQUEST.                                     
001000     05      RPT-NUMERIC-VALUE   PIC S9(09)V9(02) COMP-3.                 
001100     05      RPT-EDIT-MASK       PIC X(20).                               
001200     05      RPT-EDITED-RESULT   PIC X(20).                               
001300     05      FILLER              PIC X(10).                               
