000100*                                                                         
000200*****************************************************************         
000300* Copy-Modul :: RPTFDLC                                                   
000400* Kurzbeschreibung :: Satzbild einer Ausgabefeld-Definition               
000500*                     (REPORT-FORMAT-FIELD) fuer den Formel-              
000600*                     Interpreter RPTFLD0M                                
000700*****************************************************************         
000800*                                                                         
000900 01          RPT-FORMAT-FIELD.                                            
001000     05      RPT-FIELD-NAME      PIC X(30).                               
001100     05      RPT-LOCATION        PIC X(10).                               
001200     05      RPT-FORMULA-STRING  PIC X(100).                              
001300     05      FILLER              PIC X(20).                               
