000100*                                                                         
000200*****************************************************************         
000300* Copy-Modul :: RPTWRKC                                                   
000400* Kurzbeschreibung :: Arbeitsbereich (Kontext) je Lauf des Report-        
000500*                     Interpreters RPTUTL0M -- entspricht dem             
000600*                     "ReportDataFileProcessor": offene Datei,            
000700*                     gewaehltes Template, Modus und die Tabelle          
000800*                     der Ausgabefeld-Definitionen. Traegt selbst         
000900*                     keine Verarbeitungslogik.                           
001000*                                                                         
001100* Aenderungen:                                                            
001200*-------|----------|-----|---------------------------------------*        
001300* Vers. | Datum    | von | Kommentar                             *        
001400*-------|----------|-----|---------------------------------------*        
001500*A.00.00|1986-02-11| hbr | Neuerstellung                                  
001600*A.00.01|1991-07-30| ks  | Feldtabelle auf 50 Eintraege erweitert         
001700*A.00.02|1999-01-08| ks  | Jahr-2000 : Datumsfelder umgestellt            
001800*       |          |     | (4-stelliges Jahr, siehe RPTFLD0M)             
001900*A.00.03|2007-11-19| dpr | Sheet-Umbenennung (XSSC) ergaenzt              
002000*-------|----------|-----|---------------------------------------*        
002100*                                                                         
002200*---------------------------------------------------------------*         
002300* Verarbeitungs-Kontext: Praefix W                                        
002400*---------------------------------------------------------------*         
002500 01          RPT-WORK-AREA.                                               
002600     05      W-DATA-FILE-NAME    PIC X(40).                               
002700     05      W-OUTPUT-FORMAT     PIC X(08).                               
002800     05      W-TEMPLATE-FILE     PIC X(40).                               
002900     05      W-TEMPLATE-LOADED   PIC 9       VALUE ZERO.                  
003000          88 W-TEMPLATE-IS-SET               VALUE 1.                     
003100          88 W-TEMPLATE-NOT-SET              VALUE 0.                     
003200     05      W-XML-FORM-FILE     PIC X(40).                               
003300     05      W-FORM-MODE         PIC 9(01).                               
003400     05      W-ACTIVE-SHEET-NAME PIC X(31).                               
003500     05      W-ACTIVE-SHEET-NO   PIC 9(03).                               
003600     05      W-RESULT-CODE       PIC X(08)   VALUE SPACES.                
003700          88 W-RESULT-DIRECT                 VALUE "DIRECT  ".            
003800          88 W-RESULT-NONE                   VALUE SPACES.                
003900*---------------------------------------------------------------*         
004000* Steuerflags fuer den Lese-Automaten (Header-/Datenbereich)              
004100*---------------------------------------------------------------*         
004200     05      W-HEADER-FLAG       PIC 9       VALUE ZERO.                  
004300          88 W-IS-HEADER-SECTION             VALUE 1.                     
004400          88 W-IS-NOT-HEADER-SECTION         VALUE 0.                     
004500     05      W-NEXT-DATA-FLAG    PIC 9       VALUE 1.                     
004600          88 W-NEXT-DATA-SECTION             VALUE 1.                     
004700          88 W-NOT-NEXT-DATA-SECTION         VALUE 0.                     
004800*---------------------------------------------------------------*         
004900* Verzeichnisse Template/XML-Form/Ausgabe (frueher JCL-Parameter,         
005000* jetzt fest hinterlegt)                                                  
005100*---------------------------------------------------------------*         
005200     05      W-TEMPLATE-DIR      PIC X(40)   VALUE "./template".          
005300     05      W-XMLFORM-DIR       PIC X(40)   VALUE "./xml".               
005400     05      W-OUTPUT-DIR        PIC X(40)   VALUE "./report".            
005500*---------------------------------------------------------------*         
005600* Tabelle Ausgabefeld-Definitionen (FIELD-NAME -> FORMAT-FIELD)           
005700*---------------------------------------------------------------*         
005800     05      W-FORMAT-FIELD-MAX  PIC S9(04) COMP VALUE 50.                
005900     05      W-FORMAT-FIELD-CNT  PIC S9(04) COMP VALUE ZERO.              
006000     05      W-FORMAT-FIELD-TAB  OCCURS 50 TIMES                          
006100                                 INDEXED BY W-FLD-IDX.                    
006200         10  W-FLD-ENTRY.                                                 
006300             15  W-FLD-NAME      PIC X(30).                               
006400             15  W-FLD-LOCATION  PIC X(10).                               
006500             15  W-FLD-FORMULA   PIC X(100).                              
006600     05      FILLER              PIC X(20).                               
