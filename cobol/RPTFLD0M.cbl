000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0                                          
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB                                          
000300?SEARCH  =TALLIB                                                          
000400?SEARCH  =ASC2EBC                                                         
000500?SEARCH  =EBC2ASC                                                         
000600?NOLMAP, SYMBOLS, INSPECT                                                 
000700?SAVE ALL                                                                 
000800?SAVEABEND                                                                
000900?LINES 66                                                                 
001000?CHECK 3                                                                  
001100                                                                          
001200 IDENTIFICATION DIVISION.                                                 
001300                                                                          
001400 PROGRAM-ID.     RPTFLD0M.                                                
001500 AUTHOR.         H. BRANDT.                                               
001600 INSTALLATION.   WSOFT SYSTEMENTWICKLUNG ABT. BERICHTSWESEN.              
001700 DATE-WRITTEN.   1986-03-04.                                              
001800 DATE-COMPILED.                                                           
001900 SECURITY.       NUR INTERNER GEBRAUCH.                                   
002000                                                                          
002100                                                                          
002200*****************************************************************         
002300* Letzte Aenderung :: 2011-06-21                                          
002400* Letzte Version   :: A.00.07                                             
002500* Kurzbeschreibung :: Formel-Interpreter fuer Ausgabefeld-                
002600*                     Definitionen (ReportFormatField). Wertet            
002700*                     eine Formel je Feld gegen einen Eingabewert         
002800*                     aus: Direktuebernahme, CTOD/NENGO/WYEAR und         
002900*                     die Zahlformatierung (formatNumber/FORMAT).         
003000* Auftrag          :: RPT-1                                               
003100*                                                                         
003200*----------------------------------------------------------------*        
003300* Vers. | Datum    | von | Kommentar                             *        
003400*-------|----------|-----|---------------------------------------*        
003500*A.00.00|1986-03-04| hbr | Neuerstellung (CTOD, Direktuebernahme)         
003600*A.00.01|1988-09-19| hbr | NENGO (Aera-Tabelle) ergaenzt                  
003700*A.00.02|1991-08-12| ks  | WYEAR ergaenzt, Verschachtelung erlaubt        
003800*A.00.03|1994-05-20| hbr | formatNumber/FORMAT ergaenzt                   
003900*A.00.04|1999-01-08| ks  | Jahr-2000 : CTOD verlangt 4-stell.     RPT-Y2K1
004000*       |          |     | Jahr, keine 2-stellige Fensterlogik    RPT-Y2K1
004100*A.00.05|2007-11-19| dpr | Aera Reiwa (RPT-27) ergaenzt                   
004200*A.00.06|2011-06-14| dpr | LINK-MODE fuer direkten formatNumber           
004300*       |          |     | (Selbsttest COUDRV0O/RPTFDR0O) ergaenzt        
004400*A.00.07|2011-06-21| dpr | NENGO: Jahreszahl lief mit fuehrenden          
004500*       |          |     | Nullen aus (RPT-31), jetzt unterdrueckt        
004600*-------|----------|-----|---------------------------------------*        
004700*                                                                         
004800* Programmbeschreibung                                                    
004900* --------------------                                                    
005000* Modus 1 (LINK-MODE-FORMULA): wertet LINK-FORMULA gegen den              
005100* Eingabewert LINK-INPUT-VALUE aus.  Ist die Formel leer oder             
005200* entspricht sie genau dem Feldnamen, wird der Eingabewert                
005300* unveraendert zurueckgegeben.  Andernfalls wird die innerste             
005400* Funktionsklammer gesucht, ausgewertet und ihr Ergebnis in die           
005500* Arbeitsformel zurueckgeschrieben, bis keine Klammer mehr                
005600* vorhanden ist (Ersetzungsverfahren, keine echte Parserei).              
005700*                                                                         
005800* Modus 2 (LINK-MODE-FORMATNUM): ruft formatNumber direkt mit             
005900* LINK-NUMERIC-VALUE/LINK-EDIT-MASK auf (Aufruf ohne Formeltext,          
006000* z.B. fuer den Selbsttest).                                              
006100*                                                                         
006200******************************************************************        
006300                                                                          
006400 ENVIRONMENT DIVISION.                                                    
006500 CONFIGURATION SECTION.                                                   
006600 SPECIAL-NAMES.                                                           
006700     SWITCH-15 IS ANZEIGE-VERSION                                         
006800         ON STATUS IS SHOW-VERSION                                        
006900     CLASS ALPHNUM IS "0123456789"                                        
007000                      "abcdefghijklmnopqrstuvwxyz"                        
007100                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                        
007200                      " .,;-_!$%&/=*+".                                   
007300                                                                          
007400 INPUT-OUTPUT SECTION.                                                    
007500                                                                          
007600 DATA DIVISION.                                                           
007700 WORKING-STORAGE SECTION.                                                 
007800*---------------------------------------------------------------*         
007900* Comp-Felder: Praefix Cn mit n = Anzahl Digits                           
008000*---------------------------------------------------------------*         
008100 01          COMP-FELDER.                                                 
008200     05      C4-ANZ              PIC S9(04) COMP.                         
008300     05      C4-LEN              PIC S9(04) COMP.                         
008400     05      C4-PTR              PIC S9(04) COMP.                         
008500     05      C4-P1               PIC S9(04) COMP.                         
008600     05      C4-P2               PIC S9(04) COMP.                         
008700     05      C4-INTDIG           PIC S9(04) COMP.                         
008800     05      C4-TOTDIG           PIC S9(04) COMP.                         
008900     05      C4-I1               PIC S9(04) COMP.                         
009000                                                                          
009100     05      C4-X.                                                        
009200      10                         PIC X VALUE LOW-VALUE.                   
009300      10     C4-X2               PIC X.                                   
009400     05      C4-NUM REDEFINES C4-X                                        
009500                                 PIC S9(04) COMP.                         
009600                                                                          
009700     05      C9-ANZ              PIC S9(09) COMP.                         
009800     05      C18-VAL             PIC S9(18) COMP.                         
009900     05      FILLER              PIC X(02).                               
010000                                                                          
010100*---------------------------------------------------------------*         
010200* Display-Felder: Praefix D                                               
010300*---------------------------------------------------------------*         
010400 01          DISPLAY-FELDER.                                              
010500     05      D-NUM1              PIC  9.                                  
010600     05      D-NUM2              PIC  9(02).                              
010700     05      D-NUM4              PIC  Z(03)9.                             
010800     05      D-NUM9              PIC -9(09).                              
010900     05      FILLER              PIC X(02).                               
011000                                                                          
011100*---------------------------------------------------------------*         
011200* Felder mit konstantem Inhalt: Praefix K                                 
011300*---------------------------------------------------------------*         
011400 01          KONSTANTE-FELDER.                                            
011500     05      K-MODUL             PIC X(08)   VALUE "RPTFLD0M".            
011600     05      K-FKT-NENGO         PIC X(05)   VALUE "NENGO".               
011700     05      K-FKT-CTOD          PIC X(04)   VALUE "CTOD".                
011800     05      K-FKT-FORMAT        PIC X(06)   VALUE "FORMAT".              
011900     05      K-FKT-WYEAR         PIC X(05)   VALUE "WYEAR".               
012000     05      FILLER              PIC X(02).                               
012100                                                                          
012200*----------------------------------------------------------------*        
012300* Conditional-Felder                                                      
012400*----------------------------------------------------------------*        
012500 01          SCHALTER.                                                    
012600     05      PRG-STATUS          PIC 9.                                   
012700          88 PRG-OK                          VALUE ZERO.                  
012800          88 PRG-NOK                         VALUE 1 THRU 9.              
012900          88 PRG-ENDE                        VALUE 1.                     
013000          88 PRG-ABBRUCH                     VALUE 2.                     
013100     05      DATUM-GUELTIG       PIC 9       VALUE ZERO.                  
013200          88 DATUM-IST-GUELTIG               VALUE 1.                     
013300          88 DATUM-IST-NULL                  VALUE 0.                     
013400     05      FILLER              PIC X(02).                               
013500                                                                          
013600*---------------------------------------------------------------*         
013700* Arbeitsformel und Klammersuche                                          
013800*---------------------------------------------------------------*         
013900 01          WORK-FELDER.                                                 
014000     05      W-FORMEL            PIC X(120) VALUE SPACES.                 
014100     05      W-FORMEL-NEU        PIC X(120) VALUE SPACES.                 
014200     05      W-FUNKTION          PIC X(10)  VALUE SPACES.                 
014300     05      W-ARGUMENT          PIC X(100) VALUE SPACES.                 
014400     05      W-ARG2              PIC X(30)  VALUE SPACES.                 
014500     05      W-ERGEBNIS          PIC X(40)  VALUE SPACES.                 
014600     05      W-KLAMMER-AUF       PIC S9(04) COMP.                         
014700     05      W-KLAMMER-ZU        PIC S9(04) COMP.                         
014800     05      FILLER              PIC X(02).                               
014900                                                                          
015000*---------------------------------------------------------------*         
015100* Datumsfelder (CTOD/NENGO/WYEAR) - REDEFINES fuer Textzerlegung          
015200*---------------------------------------------------------------*         
015300 01          W-CTOD-TEXT         PIC X(10) VALUE SPACES.                  
015400 01          W-CTOD-BILD REDEFINES W-CTOD-TEXT.                           
015500     05      W-CTOD-JAHR         PIC 9(04).                               
015600     05      W-CTOD-SLASH1       PIC X.                                   
015700     05      W-CTOD-MONAT        PIC 9(02).                               
015800     05      W-CTOD-SLASH2       PIC X.                                   
015900     05      W-CTOD-TAG          PIC 9(02).                               
016000                                                                          
016100 01          W-DATUM.                                                     
016200     05      W-DAT-JAHR          PIC 9(04) VALUE ZERO.                    
016300     05      W-DAT-MONAT         PIC 9(02) VALUE ZERO.                    
016400     05      W-DAT-TAG           PIC 9(02) VALUE ZERO.                    
016500     05      FILLER              PIC X(02).                               
016600 01          W-DAT-ACHT REDEFINES W-DATUM                                 
016700                                 PIC 9(08).                               
016800                                                                          
016900 01          W-AERA-GEFUNDEN.                                             
017000     05      W-AERA-NAME         PIC X(06).                               
017100     05      W-AERA-JAHR         PIC S9(04) COMP.                         
017200     05      FILLER              PIC X(02).                               
017300                                                                          
017400*---------------------------------------------------------------*         
017500* Aera-Tabelle NENGO/WYEAR (absteigend nach Beginndatum)                  
017600*---------------------------------------------------------------*         
017700 01          AERA-TABELLE.                                                
017800     05      AERA-EINTRAG OCCURS 3 TIMES INDEXED BY AERA-IX.              
017900         10  AERA-START-DATUM    PIC 9(08).                               
018000         10  AERA-START-JAHR     PIC 9(04).                               
018100         10  AERA-ANZEIGE        PIC X(06).                               
018200     05      FILLER              PIC X(02).                               
018300                                                                          
018400*---------------------------------------------------------------*         
018500* Zahlenformatierung (formatNumber)                                       
018600*---------------------------------------------------------------*         
018700 01          W-FMT-BETRAG      PIC S9(09)V9(02) COMP-3 VALUE ZERO.        
018800 01          W-FMT-VORZEICHEN    PIC 9 VALUE ZERO.                        
018900          88 W-FMT-IST-NEGATIV               VALUE 1.                     
019000 01          W-FMT-BETRAG-ABS    PIC 9(09)V9(02).                         
019100 01          W-FMT-STREAM REDEFINES W-FMT-BETRAG-ABS                      
019200                                 PIC 9(11).                               
019300 01          W-FMT-MASKE         PIC X(20) VALUE SPACES.                  
019400 01          W-FMT-AUSGABE       PIC X(24) VALUE SPACES.                  
019500 01          W-FMT-TEMP          PIC X(24) VALUE SPACES.                  
019600 01          W-FMT-ZEICHEN       PIC X.                                   
019700 01          W-FMT-UNTERDRUECKT  PIC 9 VALUE 1.                           
019800          88 W-FMT-NOCH-UNTERDR              VALUE 1.                     
019900*---------------------------------------------------------------*         
020000* Zahlentext-Zerlegung fuer FORMAT() ohne NUMVAL                          
020100*---------------------------------------------------------------*         
020200 01          W-NUM-NEGATIV       PIC 9 VALUE ZERO.                        
020300 01          W-NUM-PARSE.                                                 
020400     05      W-NUM-INT-PART      PIC 9(09) VALUE ZERO.                    
020500     05      W-NUM-DEC-PART      PIC 9(02) VALUE ZERO.                    
020600     05      FILLER              PIC X(02).                               
020700 01          W-NUM-PARSE-V9 REDEFINES W-NUM-PARSE                         
020800                                 PIC 9(09)V9(02).                         
020900     COPY    RPTFDLC OF "=RPTLIB".                                        
021000     COPY    RPTNUMC OF "=RPTLIB".                                        
021100                                                                          
021200 LINKAGE SECTION.                                                         
021300 01     LINK-REC.                                                         
021400    05  LINK-MODE                PIC 9 COMP.                              
021500          88 LINK-MODE-FORMULA               VALUE 1.                     
021600          88 LINK-MODE-FORMATNUM             VALUE 2.                     
021700    05  LINK-FIELD-NAME           PIC X(30).                              
021800    05  LINK-FORMULA              PIC X(100).                             
021900    05  LINK-INPUT-VALUE          PIC X(40).                              
022000    05  LINK-NUMERIC-VALUE        PIC S9(09)V9(02) COMP-3.                
022100    05  LINK-EDIT-MASK            PIC X(20).                              
022200    05  LINK-RESULT               PIC X(40).                              
022300    05  LINK-RC                  PIC S9(04) COMP.                         
022400    05  FILLER                    PIC X(05).                              
022500                                                                          
022600 PROCEDURE DIVISION USING LINK-REC.                                       
022700******************************************************************        
022800* Steuerungs-Section                                                      
022900******************************************************************        
023000 A100-STEUERUNG SECTION.                                                  
023100 A100-00.                                                                 
023200     IF  SHOW-VERSION                                                     
023300         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED                  
023400         STOP RUN                                                         
023500     END-IF                                                               
023600                                                                          
023700     PERFORM B000-VORLAUF                                                 
023800                                                                          
023900     EVALUATE TRUE                                                        
024000        WHEN LINK-MODE-FORMULA                                            
024100             PERFORM B200-EVALUATE                                        
024200        WHEN LINK-MODE-FORMATNUM                                          
024300             PERFORM B300-FORMATNUM-DIREKT                                
024400        WHEN OTHER                                                        
024500             SET PRG-ABBRUCH TO TRUE                                      
024600     END-EVALUATE                                                         
024700                                                                          
024800     PERFORM B090-ENDE                                                    
024900     EXIT PROGRAM                                                         
025000     .                                                                    
025100 A100-99.                                                                 
025200     EXIT.                                                                
025300                                                                          
025400******************************************************************        
025500* Vorlauf: Schalter und Aera-Tabelle initialisieren                       
025600******************************************************************        
025700 B000-VORLAUF SECTION.                                                    
025800 B000-00.                                                                 
025900     INITIALIZE SCHALTER                                                  
026000     PERFORM C210-ERA-TABLE                                               
026100     .                                                                    
026200 B000-99.                                                                 
026300     EXIT.                                                                
026400                                                                          
026500******************************************************************        
026600* Ende                                                                    
026700******************************************************************        
026800 B090-ENDE SECTION.                                                       
026900 B090-00.                                                                 
027000     IF PRG-ABBRUCH                                                       
027100        MOVE 9999           TO LINK-RC                                    
027200     ELSE                                                                 
027300        MOVE ZERO            TO LINK-RC                                   
027400     END-IF                                                               
027500     .                                                                    
027600 B090-99.                                                                 
027700     EXIT.                                                                
027800                                                                          
027900******************************************************************        
028000* Formel auswerten (Modus 1)                                              
028100******************************************************************        
028200 B200-EVALUATE SECTION.                                                   
028300 B200-00.                                                                 
028400                                                                          
028500     MOVE SPACES  TO W-FORMEL                                             
028600     MOVE LINK-FORMULA  TO W-FORMEL                                       
028700                                                                          
028800     IF W-FORMEL = SPACES                                                 
028900        MOVE LINK-INPUT-VALUE  TO LINK-RESULT                             
029000        EXIT SECTION                                                      
029100     END-IF                                                               
029200                                                                          
029300     IF W-FORMEL(1:30) = LINK-FIELD-NAME                                  
029400        AND W-FORMEL(31:) = SPACES                                        
029500        MOVE LINK-INPUT-VALUE  TO LINK-RESULT                             
029600        EXIT SECTION                                                      
029700     END-IF                                                               
029800                                                                          
029900**  --> Feldname innerhalb der Formel durch den Eingabewert               
030000**  --> ersetzen (genau ein gebundenes Feld je Formel, s. RPT-1)          
030100     PERFORM C050-SUBSTITUTE-FIELD                                        
030200                                                                          
030300**  --> innerste Klammer suchen, auswerten, zuruecksetzen -               
030400**  --> solange wiederholen, bis keine Klammer mehr da ist                
030500     PERFORM C060-FIND-INNERMOST                                          
030600        UNTIL W-KLAMMER-AUF = ZERO                                        
030700           OR PRG-ABBRUCH                                                 
030800                                                                          
030900     IF NOT PRG-ABBRUCH                                                   
031000        MOVE W-FORMEL  TO LINK-RESULT                                     
031100     END-IF                                                               
031200     .                                                                    
031300 B200-99.                                                                 
031400     EXIT.                                                                
031500                                                                          
031600******************************************************************        
031700* formatNumber direkt (Modus 2, ohne Formeltext)                          
031800******************************************************************        
031900 B300-FORMATNUM-DIREKT SECTION.                                           
032000 B300-00.                                                                 
032100     MOVE LINK-NUMERIC-VALUE  TO W-FMT-BETRAG                             
032200     MOVE LINK-EDIT-MASK      TO W-FMT-MASKE                              
032300     PERFORM D100-FORMAT-NUMBER                                           
032400     MOVE W-FMT-AUSGABE(1:40)  TO LINK-RESULT                             
032500     .                                                                    
032600 B300-99.                                                                 
032700     EXIT.                                                                
032800                                                                          
032900******************************************************************        
033000* Feldname in der Arbeitsformel durch den Eingabewert ersetzen            
033100******************************************************************        
033200 C050-SUBSTITUTE-FIELD SECTION.                                           
033300 C050-00.                                                                 
033400                                                                          
033500     MOVE ZERO TO C4-LEN                                                  
033600     INSPECT LINK-FIELD-NAME TALLYING C4-LEN                              
033700             FOR CHARACTERS BEFORE INITIAL SPACE                          
033800     IF C4-LEN = ZERO                                                     
033900        MOVE 30 TO C4-LEN                                                 
034000     END-IF                                                               
034100                                                                          
034200**  --> Fundstelle des Feldnamens in der Arbeitsformel ermitteln;         
034300**  --> unterschiedliche Laenge von Feldname und Eingabewert              
034400**  --> verbietet INSPECT REPLACING (gleiche Laenge gefordert) -          
034500**  --> stattdessen wird die Formel per STRING neu aufgebaut              
034600     MOVE ZERO TO C4-PTR                                                  
034700     INSPECT W-FORMEL TALLYING C4-PTR                                     
034800             FOR CHARACTERS BEFORE LINK-FIELD-NAME(1:C4-LEN)              
034900                                                                          
035000     IF C4-PTR < 120                                                      
035100        MOVE SPACES TO W-FORMEL-NEU                                       
035200        STRING W-FORMEL(1:C4-PTR)               DELIMITED BY SIZE         
035300               LINK-INPUT-VALUE                 DELIMITED BY SPACE        
035400               W-FORMEL(C4-PTR + C4-LEN + 1:)    DELIMITED BY SIZE        
035500          INTO W-FORMEL-NEU                                               
035600        MOVE W-FORMEL-NEU  TO W-FORMEL                                    
035700     END-IF                                                               
035800     .                                                                    
035900 C050-99.                                                                 
036000     EXIT.                                                                
036100                                                                          
036200******************************************************************        
036300* innerste Klammer FUNKTION(ARGUMENT) suchen und ersetzen                 
036400******************************************************************        
036500 C060-FIND-INNERMOST SECTION.                                             
036600 C060-00.                                                                 
036700                                                                          
036800     MOVE ZERO TO W-KLAMMER-AUF W-KLAMMER-ZU                              
036900     MOVE ZERO TO C4-P1                                                   
037000                                                                          
037100     INSPECT W-FORMEL TALLYING C4-P1                                      
037200             FOR CHARACTERS BEFORE ")"                                    
037300     IF C4-P1 >= 120                                                      
037400        EXIT SECTION                                                      
037500     END-IF                                                               
037600     COMPUTE W-KLAMMER-ZU = C4-P1 + 1                                     
037700                                                                          
037800     MOVE 1 TO C4-I1                                                      
037900     PERFORM VARYING C4-P2 FROM W-KLAMMER-ZU BY -1                        
038000             UNTIL C4-P2 < 1                                              
038100        IF W-FORMEL(C4-P2:1) = "("                                        
038200           MOVE C4-P2 TO W-KLAMMER-AUF                                    
038300           MOVE 0 TO C4-I1                                                
038400           EXIT PERFORM                                                   
038500        END-IF                                                            
038600     END-PERFORM                                                          
038700                                                                          
038800     IF W-KLAMMER-AUF = ZERO                                              
038900        EXIT SECTION                                                      
039000     END-IF                                                               
039100                                                                          
039200**  --> Funktionsname = Wort vor der oeffnenden Klammer                   
039300     MOVE SPACES TO W-FUNKTION                                            
039400     COMPUTE C4-LEN = W-KLAMMER-AUF - 1                                   
039500     PERFORM C070-FIND-FUNC-START                                         
039600                                                                          
039700     MOVE SPACES TO W-ARGUMENT                                            
039800     COMPUTE C4-LEN = W-KLAMMER-ZU - W-KLAMMER-AUF - 1                    
039900     IF C4-LEN > 0                                                        
040000        MOVE W-FORMEL(W-KLAMMER-AUF + 1:C4-LEN)  TO W-ARGUMENT            
040100     END-IF                                                               
040200                                                                          
040300     EVALUATE W-FUNKTION                                                  
040400        WHEN K-FKT-CTOD    PERFORM C100-FN-CTOD                           
040500        WHEN K-FKT-NENGO   PERFORM C200-FN-NENGO                          
040600        WHEN K-FKT-WYEAR   PERFORM C300-FN-WYEAR                          
040700        WHEN K-FKT-FORMAT  PERFORM C400-FN-FORMAT                         
040800        WHEN OTHER                                                        
040900             DISPLAY "Unbekannte Funktion: " W-FUNKTION                   
041000             SET PRG-ABBRUCH TO TRUE                                      
041100             EXIT SECTION                                                 
041200     END-EVALUATE                                                         
041300                                                                          
041400     IF PRG-ABBRUCH                                                       
041500        EXIT SECTION                                                      
041600     END-IF                                                               
041700                                                                          
041800**  --> "FUNKTION(ARGUMENT)" in der Arbeitsformel durch das               
041900**  --> Ergebnis ersetzen                                                 
042000     COMPUTE C4-P1 = W-KLAMMER-ZU - C4-I1 + 1                             
042100     MOVE W-FORMEL(W-KLAMMER-ZU + 1:)  TO W-ARG2                          
042200     STRING W-FORMEL(1:C4-I1 - 1)  DELIMITED BY SIZE                      
042300            W-ERGEBNIS             DELIMITED BY SPACE                     
042400            W-ARG2                 DELIMITED BY SIZE                      
042500       INTO W-FORMEL                                                      
042600     .                                                                    
042700 C060-99.                                                                 
042800     EXIT.                                                                
042900                                                                          
043000******************************************************************        
043100* Anfang des Funktionsnamens vor der oeffnenden Klammer finden            
043200******************************************************************        
043300 C070-FIND-FUNC-START SECTION.                                            
043400 C070-00.                                                                 
043500                                                                          
043600     MOVE W-KLAMMER-AUF TO C4-I1                                          
043700     PERFORM VARYING C4-P2 FROM W-KLAMMER-AUF - 1 BY -1                   
043800             UNTIL C4-P2 < 1                                              
043900        IF W-FORMEL(C4-P2:1) = "(" OR                                     
044000           W-FORMEL(C4-P2:1) = ")" OR                                     
044100           W-FORMEL(C4-P2:1) = ","                                        
044200           EXIT PERFORM                                                   
044300        END-IF                                                            
044400        MOVE C4-P2 TO C4-I1                                               
044500     END-PERFORM                                                          
044600                                                                          
044700     COMPUTE C4-LEN = W-KLAMMER-AUF - C4-I1                               
044800     IF C4-LEN > 0                                                        
044900        MOVE W-FORMEL(C4-I1:C4-LEN)  TO W-FUNKTION                        
045000     END-IF                                                               
045100     .                                                                    
045200 C070-99.                                                                 
045300     EXIT.                                                                
045400                                                                          
045500******************************************************************        
045600* CTOD(text) - Text im Format JJJJ/MM/TT in Datum wandeln                 
045700******************************************************************        
045800 C100-FN-CTOD SECTION.                                                    
045900 C100-00.                                                                 
046000                                                                          
046100     MOVE SPACES TO W-CTOD-TEXT                                           
046200     MOVE W-ARGUMENT(1:10)  TO W-CTOD-TEXT                                
046300     SET DATUM-IST-NULL TO TRUE                                           
046400                                                                          
046500     IF W-CTOD-SLASH1 = "/" AND W-CTOD-SLASH2 = "/"                       
046600        AND W-CTOD-JAHR  IS NUMERIC                                       
046700        AND W-CTOD-MONAT IS NUMERIC                                       
046800        AND W-CTOD-TAG   IS NUMERIC                                       
046900        MOVE W-CTOD-JAHR   TO W-DAT-JAHR                                  
047000        MOVE W-CTOD-MONAT  TO W-DAT-MONAT                                 
047100        MOVE W-CTOD-TAG    TO W-DAT-TAG                                   
047200        SET DATUM-IST-GUELTIG TO TRUE                                     
047300     END-IF                                                               
047400                                                                          
047500     IF DATUM-IST-GUELTIG                                                 
047600        MOVE W-DAT-ACHT  TO W-ERGEBNIS(1:8)                               
047700        MOVE SPACES      TO W-ERGEBNIS(9:)                                
047800     ELSE                                                                 
047900        MOVE SPACES      TO W-ERGEBNIS                                    
048000     END-IF                                                               
048100     .                                                                    
048200 C100-99.                                                                 
048300     EXIT.                                                                
048400                                                                          
048500******************************************************************        
048600* NENGO(datum) - Datum in Aera-Anzeige wandeln (令和/平成/昭和)                 
048700******************************************************************        
048800 C200-FN-NENGO SECTION.                                                   
048900 C200-00.                                                                 
049000                                                                          
049100     PERFORM C220-LOAD-DATE-FROM-ARG                                      
049200                                                                          
049300     IF DATUM-IST-NULL                                                    
049400        DISPLAY "NENGO: kein gueltiges Datum uebergeben"                  
049500        SET PRG-ABBRUCH TO TRUE                                           
049600        EXIT SECTION                                                      
049700     END-IF                                                               
049800                                                                          
049900     PERFORM C230-AERA-SUCHEN                                             
050000                                                                          
050100**  --> Jahreszahl ohne fuehrende Nullen/Leerzeichen anhaengen            
050200     MOVE W-AERA-JAHR  TO D-NUM4                                          
050300     MOVE ZERO TO C4-LEN                                                  
050400     INSPECT D-NUM4 TALLYING C4-LEN FOR LEADING SPACE                     
050500     ADD 1 TO C4-LEN                                                      
050600     STRING W-AERA-NAME     DELIMITED BY SPACE                            
050700            D-NUM4(C4-LEN:) DELIMITED BY SIZE                             
050800            "年"             DELIMITED BY SIZE                             
050900       INTO W-ERGEBNIS                                                    
051000     .                                                                    
051100 C200-99.                                                                 
051200     EXIT.                                                                
051300                                                                          
051400******************************************************************        
051500* WYEAR(datum) - nur die Jahreszahl innerhalb der Aera                    
051600******************************************************************        
051700 C300-FN-WYEAR SECTION.                                                   
051800 C300-00.                                                                 
051900                                                                          
052000     PERFORM C220-LOAD-DATE-FROM-ARG                                      
052100                                                                          
052200     IF DATUM-IST-NULL                                                    
052300        DISPLAY "WYEAR: kein gueltiges Datum uebergeben"                  
052400        SET PRG-ABBRUCH TO TRUE                                           
052500        EXIT SECTION                                                      
052600     END-IF                                                               
052700                                                                          
052800     PERFORM C230-AERA-SUCHEN                                             
052900                                                                          
053000     MOVE SPACES TO W-ERGEBNIS                                            
053100     MOVE W-AERA-JAHR TO D-NUM2                                           
053200     MOVE D-NUM2      TO W-ERGEBNIS(1:2)                                  
053300     .                                                                    
053400 C300-99.                                                                 
053500     EXIT.                                                                
053600                                                                          
053700******************************************************************        
053800* Argument von NENGO/WYEAR uebernehmen: entweder ein bereits von          
053900* CTOD gelieferter 8-stelliger Wert oder direkt "kein Datum"              
054000******************************************************************        
054100 C220-LOAD-DATE-FROM-ARG SECTION.                                         
054200 C220-00.                                                                 
054300                                                                          
054400     SET DATUM-IST-NULL TO TRUE                                           
054500     IF W-ARGUMENT(1:8) IS NUMERIC                                        
054600        AND W-ARGUMENT(1:8) NOT = ZERO                                    
054700        MOVE W-ARGUMENT(1:8)  TO W-DAT-ACHT                               
054800        SET DATUM-IST-GUELTIG TO TRUE                                     
054900     END-IF                                                               
055000     .                                                                    
055100 C220-99.                                                                 
055200     EXIT.                                                                
055300                                                                          
055400******************************************************************        
055500* passende Aera zum Datum in W-DATUM suchen (absteigend)                  
055600******************************************************************        
055700 C230-AERA-SUCHEN SECTION.                                                
055800 C230-00.                                                                 
055900                                                                          
056000     MOVE SPACES TO W-AERA-NAME                                           
056100     MOVE ZERO   TO W-AERA-JAHR                                           
056200                                                                          
056300     PERFORM VARYING AERA-IX FROM 1 BY 1                                  
056400             UNTIL AERA-IX > 3                                            
056500        IF W-DAT-ACHT >= AERA-START-DATUM(AERA-IX)                        
056600           MOVE AERA-ANZEIGE(AERA-IX)  TO W-AERA-NAME                     
056700           COMPUTE W-AERA-JAHR =                                          
056800                W-DAT-JAHR - AERA-START-JAHR(AERA-IX) + 1                 
056900           SET AERA-IX TO 4                                               
057000        END-IF                                                            
057100     END-PERFORM                                                          
057200     .                                                                    
057300 C230-99.                                                                 
057400     EXIT.                                                                
057500                                                                          
057600******************************************************************        
057700* Aera-Tabelle aufbauen (absteigend: Reiwa, Heisei, Showa)                
057800******************************************************************        
057900 C210-ERA-TABLE SECTION.                                                  
058000 C210-00.                                                                 
058100                                                                          
058200     MOVE 20190501  TO AERA-START-DATUM(1)                                
058300     MOVE 2019      TO AERA-START-JAHR(1)                                 
058400     MOVE "令和"      TO AERA-ANZEIGE(1)                                    
058500                                                                          
058600     MOVE 19890108  TO AERA-START-DATUM(2)                                
058700     MOVE 1989      TO AERA-START-JAHR(2)                                 
058800     MOVE "平成"      TO AERA-ANZEIGE(2)                                    
058900                                                                          
059000     MOVE 19261225  TO AERA-START-DATUM(3)                                
059100     MOVE 1926      TO AERA-START-JAHR(3)                                 
059200     MOVE "昭和"      TO AERA-ANZEIGE(3)                                    
059300     .                                                                    
059400 C210-99.                                                                 
059500     EXIT.                                                                
059600                                                                          
059700******************************************************************        
059800* FORMAT(zahl,"maske") - Zahl per Bildmaske aufbereiten und die           
059900* fuehrenden/nachfolgenden nicht signifikanten Maskenzeichen fuer         
060000* die Formel-Einbettung entfernen (s. Programmierhandbuch RPT-1)          
060100******************************************************************        
060200 C400-FN-FORMAT SECTION.                                                  
060300 C400-00.                                                                 
060400                                                                          
060500     UNSTRING W-ARGUMENT DELIMITED BY '"'                                 
060600         INTO W-ARG2, W-FMT-MASKE                                         
060700     END-UNSTRING                                                         
060800                                                                          
060900**  --> Komma am Ende des Zahlenteils entfernen                           
061000     MOVE ZERO TO C4-LEN                                                  
061100     INSPECT W-ARG2 TALLYING C4-LEN                                       
061200             FOR CHARACTERS BEFORE ","                                    
061300     IF C4-LEN > 0 AND C4-LEN < 30                                        
061400        MOVE W-ARG2(1:C4-LEN)  TO W-ARG2                                  
061500     END-IF                                                               
061600                                                                          
061700     PERFORM C410-PARSE-NUMTEXT                                           
061800                                                                          
061900     PERFORM D100-FORMAT-NUMBER                                           
062000                                                                          
062100**  --> fuehrende Leerzeichen der Maskenausgabe entfernen, damit          
062200**  --> z.B. FORMAT(7,"Z9") als "7" und nicht als " 7" erscheint          
062300     MOVE SPACES TO W-ERGEBNIS                                            
062400     PERFORM C450-LEFT-TRIM-AUSGABE                                       
062500     MOVE W-FMT-AUSGABE  TO W-ERGEBNIS                                    
062600     .                                                                    
062700 C400-99.                                                                 
062800     EXIT.                                                                
062900                                                                          
063000******************************************************************        
063100* Zahlentext (mit optionalem "." und optionalem Vorzeichen) in            
063200* W-FMT-BETRAG uebernehmen, ohne die Bibliotheksfunktion NUMVAL           
063300******************************************************************        
063400 C410-PARSE-NUMTEXT SECTION.                                              
063500 C410-00.                                                                 
063600                                                                          
063700     MOVE 0 TO W-NUM-NEGATIV                                              
063800     MOVE ZERO TO W-NUM-INT-PART W-NUM-DEC-PART                           
063900                                                                          
064000     IF W-ARG2(1:1) = "-"                                                 
064100        MOVE 1  TO W-NUM-NEGATIV                                          
064200        MOVE W-ARG2(2:29)  TO W-ARG2                                      
064300     END-IF                                                               
064400                                                                          
064500     UNSTRING W-ARG2 DELIMITED BY "."                                     
064600         INTO W-NUM-INT-PART, W-NUM-DEC-PART                              
064700     END-UNSTRING                                                         
064800                                                                          
064900     MOVE W-NUM-PARSE-V9  TO W-FMT-BETRAG                                 
065000     IF W-NUM-NEGATIV = 1                                                 
065100        COMPUTE W-FMT-BETRAG = W-FMT-BETRAG * -1                          
065200     END-IF                                                               
065300     .                                                                    
065400 C410-99.                                                                 
065500     EXIT.                                                                
065600                                                                          
065700******************************************************************        
065800* fuehrende Leerzeichen aus W-FMT-AUSGABE entfernen (linksbuendig)        
065900******************************************************************        
066000 C450-LEFT-TRIM-AUSGABE SECTION.                                          
066100 C450-00.                                                                 
066200                                                                          
066300     MOVE ZERO TO C4-P1                                                   
066400     PERFORM VARYING C4-P2 FROM 1 BY 1 UNTIL C4-P2 > 24                   
066500        IF W-FMT-AUSGABE(C4-P2:1) NOT = SPACE                             
066600           MOVE C4-P2 TO C4-P1                                            
066700           EXIT PERFORM                                                   
066800        END-IF                                                            
066900     END-PERFORM                                                          
067000                                                                          
067100     IF C4-P1 > 1                                                         
067200        MOVE W-FMT-AUSGABE(C4-P1:)  TO W-FMT-AUSGABE                      
067300     END-IF                                                               
067400     .                                                                    
067500 C450-99.                                                                 
067600     EXIT.                                                                
067700                                                                          
067800******************************************************************        
067900* formatNumber(betrag,maske) - der eigentliche Bildmaske-Editor           
068000******************************************************************        
068100 D100-FORMAT-NUMBER SECTION.                                              
068200 D100-00.                                                                 
068300                                                                          
068400     MOVE ZERO   TO W-FMT-VORZEICHEN                                      
068500     MOVE SPACES TO W-FMT-AUSGABE                                         
068600                                                                          
068700     IF W-FMT-BETRAG < ZERO                                               
068800        SET W-FMT-IST-NEGATIV TO TRUE                                     
068900        COMPUTE W-FMT-BETRAG-ABS = W-FMT-BETRAG * -1                      
069000     ELSE                                                                 
069100        MOVE W-FMT-BETRAG  TO W-FMT-BETRAG-ABS                            
069200     END-IF                                                               
069300                                                                          
069400**  --> Maskenlaenge und Anzahl Ganzzahl-Stellen bestimmen                
069500     MOVE ZERO TO C4-LEN                                                  
069600     INSPECT W-FMT-MASKE TALLYING C4-LEN                                  
069700             FOR CHARACTERS BEFORE SPACE                                  
069800     IF C4-LEN = ZERO                                                     
069900        MOVE 20 TO C4-LEN                                                 
070000     END-IF                                                               
070100                                                                          
070200     MOVE ZERO TO C4-INTDIG                                               
070300     PERFORM VARYING C4-P1 FROM 1 BY 1                                    
070400             UNTIL C4-P1 > C4-LEN                                         
070500        IF W-FMT-MASKE(C4-P1:1) = "."                                     
070600           SET C4-P1 TO C4-LEN                                            
070700        ELSE                                                              
070800           IF W-FMT-MASKE(C4-P1:1) = "9" OR                               
070900              W-FMT-MASKE(C4-P1:1) = "0" OR                               
071000              W-FMT-MASKE(C4-P1:1) = "Z"                                  
071100              ADD 1 TO C4-INTDIG                                          
071200           END-IF                                                         
071300        END-IF                                                            
071400     END-PERFORM                                                          
071500                                                                          
071600     COMPUTE C4-TOTDIG = C4-INTDIG + 2                                    
071700     IF C4-TOTDIG > 11                                                    
071800        MOVE 11 TO C4-TOTDIG                                              
071900     END-IF                                                               
072000     COMPUTE C4-P1 = 12 - C4-TOTDIG                                       
072100                                                                          
072200     SET W-FMT-NOCH-UNTERDR TO TRUE                                       
072300     MOVE 0 TO C4-P2                                                      
072400                                                                          
072500     PERFORM VARYING C4-I1 FROM 1 BY 1                                    
072600             UNTIL C4-I1 > C4-LEN                                         
072700                                                                          
072800        MOVE W-FMT-MASKE(C4-I1:1)  TO W-FMT-ZEICHEN                       
072900                                                                          
073000        EVALUATE W-FMT-ZEICHEN                                            
073100           WHEN "."                                                       
073200                MOVE "." TO W-FMT-AUSGABE(C4-I1:1)                        
073300                SET W-FMT-NOCH-UNTERDR TO FALSE                           
073400                                                                          
073500           WHEN "9"                                                       
073600           WHEN "0"                                                       
073700                ADD 1 TO C4-P2                                            
073800                MOVE W-FMT-STREAM(C4-P1 + C4-P2 - 1:1)                    
073900                                     TO W-FMT-AUSGABE(C4-I1:1)            
074000                SET W-FMT-NOCH-UNTERDR TO FALSE                           
074100                                                                          
074200           WHEN "Z"                                                       
074300                ADD 1 TO C4-P2                                            
074400                IF W-FMT-NOCH-UNTERDR AND                                 
074500                   W-FMT-STREAM(C4-P1 + C4-P2 - 1:1) = "0"                
074600                   MOVE SPACE TO W-FMT-AUSGABE(C4-I1:1)                   
074700                ELSE                                                      
074800                   MOVE W-FMT-STREAM(C4-P1 + C4-P2 - 1:1)                 
074900                                     TO W-FMT-AUSGABE(C4-I1:1)            
075000                   SET W-FMT-NOCH-UNTERDR TO FALSE                        
075100                END-IF                                                    
075200                                                                          
075300           WHEN ","                                                       
075400                IF W-FMT-NOCH-UNTERDR                                     
075500                   MOVE SPACE TO W-FMT-AUSGABE(C4-I1:1)                   
075600                ELSE                                                      
075700                   MOVE "," TO W-FMT-AUSGABE(C4-I1:1)                     
075800                END-IF                                                    
075900                                                                          
076000           WHEN OTHER                                                     
076100                MOVE W-FMT-ZEICHEN TO W-FMT-AUSGABE(C4-I1:1)              
076200        END-EVALUATE                                                      
076300     END-PERFORM                                                          
076400                                                                          
076500     PERFORM C450-LEFT-TRIM-AUSGABE                                       
076600     IF W-FMT-IST-NEGATIV                                                 
076700        MOVE W-FMT-AUSGABE  TO W-FMT-TEMP                                 
076800        STRING "-" DELIMITED BY SIZE                                      
076900               W-FMT-TEMP  DELIMITED BY SPACE                             
077000          INTO W-FMT-AUSGABE                                              
077100     END-IF                                                               
077200     .                                                                    
077300 D100-99.                                                                 
077400     EXIT.                                                                
077500                                                                          
077600******************************************************************        
077700* ENDE Source-Programm                                                    
077800******************************************************************        
